000100*****************************************************************
000200* TRANSVC - USO Y CANCELACION DE SALDO, CONSULTA DE MOVIMIENTOS.
000300* BANCO: UNIZARBANK - DEPARTAMENTO DE PROCESO DE DATOS.
000400* SUBPROGRAMA INVOCADO POR ACCTBAT PARA LAS PETICIONES USE,
000500* CANCEL Y QUERY DEL FICHERO DE PETICIONES.
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. TRANSVC.
000900 AUTHOR. P LAFUENTE.
001000 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.
001100 DATE-WRITTEN. 07/06/1991.
001200 DATE-COMPILED.
001300 SECURITY. USO INTERNO UNIZARBANK - PROHIBIDA SU DIFUSION.
001400*****************************************************************
001500* HISTORIAL DE MODIFICACIONES.
001600*-----------------------------------------------------------------
001700* FECHA     PROGRAMADOR   OT/PETICION   DESCRIPCION
001800* --------  ------------  ------------  -----------------------
001900* 07/06/91  P.LAFUENTE    OT-0410       ALTA INICIAL - USO SALDO.
002000* 30/11/92  P.LAFUENTE    OT-0455       CANCELACION DE MOVIMTOS.
002100* 04/03/93  M.ALQUEZAR    OT-0470       DEFECTO: CANCEL NO REPONE
002200*                                       SALDO - CONFIRMADO CON
002300*                                       AUDITORIA, SE MANTIENE.
002400* 11/05/93  M.ALQUEZAR    OT-0489       CONSULTA DE MOVIMIENTO.
002500* 21/10/95  P.LAFUENTE    OT-0560       REVISION CODIGOS DE ERROR.
002600* 09/08/96  M.ALQUEZAR    OT-0601       LIMITE ANTIGUEDAD CANCEL.
002700* 30/06/98  P.LAFUENTE    OT-0690  Y2K  FECHAS A CUATRO DIGITOS.
002800* 18/01/99  P.LAFUENTE    OT-0705  Y2K  VERIFICACION FIN DE SIGLO.
002900* 26/09/00  M.ALQUEZAR    OT-0733       GENERACION ID MOVIMIENTO.
003000* 12/03/02  J.SANJUAN     OT-0771       REVISION VALIDACIONES.
003010* 14/02/03  M.ALQUEZAR    OT-0850       LIMITE CANCEL A DIA/HORA,
003020*                                       NO SOLO A ANO.
003030* 19/09/03  P.LAFUENTE    OT-0851       CONSULTA: FALTABA LA
003040*                                       FECHA DEL MOVTO EN DETALLE
003100*****************************************************************
003110*
003120* NOTA DE MANTENIMIENTO GENERAL (P.LAFUENTE, 09/2003).
003130*
003140* ESTE SUBPROGRAMA ES EL UNICO PUNTO DEL SISTEMA QUE TOCA EL
003150* SALDO DE UNA CUENTA Y EL DIARIO DE MOVIMIENTOS (MOVIMIENTO-
003160* TABLA). ACCTBAT SOLO LO INVOCA, LE PASA LAS TRES TABLAS EN
003170* MEMORIA (USUARIOS, CUENTAS, MOVIMIENTOS) Y RECOGE EL RESULTADO
003180* EN RESPUESTA-TABLA - VER EL "CALL USING" AL FINAL DE ACCTBAT.
003190* LAS ALTAS/BAJAS/LISTADOS DE CUENTA VIVEN EN ACCTSVC, NO AQUI.
003200* ESTE REPARTO DE FUNCIONES VIENE DE OT-0410 (07/91) Y NO SE HA
003210* TOCADO DESDE ENTONCES - CUALQUIER FUTURA PETICION QUE MODIFIQUE
003220* SALDO O ESCRIBA EN EL DIARIO DEBE ENTRAR AQUI, NO EN ACCTSVC.
003230*
003240*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-4381.
003600 OBJECT-COMPUTER. IBM-4381.
003700 SPECIAL-NAMES.
003800     CLASS CLASE-NUMERICA IS "0" THRU "9".
003900*
003910* CLASE-NUMERICA SE USA EN USAR-SALDO PARA VALIDAR QUE EL NUMERO
003920* DE CUENTA RECIBIDO EN LA PETICION ES TODO DIGITOS - LA CLAVE DE
003930* CUENTA SE DECLARA PIC X (VER ACCTSVC) PORQUE EN SU DIA HUBO
003940* UN PROYECTO (NUNCA LLEGADO A PRODUCCION) DE CUENTAS CON PREFIJO
003950* DE SUCURSAL ALFABETICO, Y SE DEJO LA VALIDACION EN LOS SITIOS
003960* QUE LA NECESITAN EN VEZ DE ENDURECER EL PIC.
003970*
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200*
004300* BLOQUE DE FECHA/HORA DE PROCESO.
004400*
004500 01  CAMPOS-FECHA.
004600     05  FECHA.
004700         10  ANO                   PIC 9(4).
004800         10  MES                   PIC 9(2).
004900         10  DIA                   PIC 9(2).
005000     05  HORA.
005100         10  HORAS                 PIC 9(2).
005200         10  MINUTOS               PIC 9(2).
005300         10  SEGUNDOS              PIC 9(2).
005400         10  MILISEGUNDOS          PIC 9(2).
005500     05  DIF-GMT                   PIC S9(4).
005600*
005700* FECHA-NUMERICA ES LA MISMA AREA DE CAMPOS-FECHA VISTA COMO UN
005800* UNICO NUMERO DE 16 DIGITOS (AAAAMMDDHHMMSSCC) SEGUIDO DEL
005900* HUECO DE DIF-GMT. SIRVE PARA CONSTRUIR EL IDENTIFICADOR DE
006000* MOVIMIENTO (GENERAR-ID-MOVIMIENTO) SIN TENER QUE HACER STRING
006100* CAMPO A CAMPO - EL COMPILADOR ALINEA LOS 8 SUBCAMPOS DE
006200* CAMPOS-FECHA CONTIGUOS EN MEMORIA Y ESTA REDEFINES LOS LEE
006300* COMO UNA SOLA TIRA DE DIGITOS.
006400*
006500 01  FECHA-NUMERICA REDEFINES CAMPOS-FECHA.
006600     05  FECHA-HORA-COMPACTA       PIC 9(16).
006700     05  FILLER                    PIC S9(4).
006800 01  FECHA-ISO-CONSTRUIDA          PIC X(26).
006900*
007000* VISTA ALTERNATIVA DE LA FECHA ISO CONSTRUIDA, POR SI ALGUNA
007100* PETICION FUTURA NECESITASE SOLO LA PARTE DE FECHA (AAAA-MM-DD)
007200* SIN LA HORA - DE MOMENTO NINGUN PARRAFO LA EXPLOTA, PERO SE
007300* DEJA DECLARADA (HEREDADA DE ACCTSVC/ACCTBAT, MISMA FORMA).
007400*
007500 01  FECHA-ISO-CONSTRUIDA-R REDEFINES FECHA-ISO-CONSTRUIDA.
007600     05  FECHA-ISO-PARTE-FECHA     PIC X(10).
007700     05  FECHA-ISO-PARTE-RESTO     PIC X(16).
007800*
007900* OT-0850: DESGLOSE DE LA FECHA DEL MOVIMIENTO ORIGINAL PARA EL
008000* CALCULO DEL LIMITE DE ANTIGUEDAD DE CANCEL A NIVEL DE DIA Y
008100* HORA, NO SOLO DE ANO (VER CANCELAR-MOVIMIENTO, PASO 5). ANTES
008200* DE ESTA OT SOLO SE COMPARABA EL ANO DEL MOVIMIENTO CONTRA EL
008300* ANO ACTUAL, LO QUE DEJABA CANCELAR EN ENERO UN USO DE
008400* DICIEMBRE DEL ANO ANTERIOR COMO SI FUERA DE AYER.
008500*
008600 01  FECHA-ORIGINAL-DESGLOSE.
008700     05  FECHA-ORIGINAL-ANO        PIC 9(04).
008800     05  FECHA-ORIGINAL-MES        PIC 9(02).
008900     05  FECHA-ORIGINAL-DIA        PIC 9(02).
009000     05  FECHA-ORIGINAL-HOR        PIC 9(02).
009100     05  FECHA-ORIGINAL-MIN        PIC 9(02).
009200     05  FECHA-ORIGINAL-SEG        PIC 9(02).
009300*
009400* MISMA TECNICA DE REDEFINES QUE FECHA-NUMERICA: LOS 6 SUBCAMPOS
009500* DE ARRIBA, VISTOS COMO UN UNICO NUMERO DE 14 DIGITOS, PARA
009600* COMPARAR CONTRA FECHA-HORA-COMPACTA (1:14) CON UNA SOLA
009700* COMPARACION NUMERICA EN VEZ DE SEIS COMPARACIONES DE CAMPO.
009800*
009900 01  FECHA-ORIGINAL-COMPACTA-R REDEFINES
010000         FECHA-ORIGINAL-DESGLOSE.
010100     05  FECHA-ORIGINAL-COMPACTA   PIC 9(14).
010200 77  FECHA-SISTEMA-AAMMDD          PIC 9(06).
010300 77  HORA-SISTEMA-HHMMSSCC         PIC 9(08).
010400*
010500* GENERADOR DE IDENTIFICADOR DE MOVIMIENTO - UNICO EN LA
010600* EJECUCION, CONSTRUIDO A PARTIR DEL RELOJ Y UN CONTADOR.
010700* OT-0733 (26/09/00): ANTES DEL CONTADOR SE USABA SOLO EL RELOJ,
010800* Y DOS PETICIONES PROCESADAS EN EL MISMO CENTISEGUNDO PODIAN
010900* GENERAR EL MISMO ID - EL CONTADOR SIGUIENTE-ID-SEQ GARANTIZA
011000* UNICIDAD DENTRO DE LA MISMA EJECUCION DEL BATCH.
011100*
011200 77  SIGUIENTE-ID-SEQ              PIC 9(10) COMP VALUE 0.
011300 01  SIGUIENTE-ID-SEQ-ED           PIC 9(10).
011400 01  ID-MOVIMIENTO-CONSTRUIDO      PIC X(32).
011500*
011600* EL ID DE 32 POSICIONES SE COMPONE DE 16 DE FECHA/HORA + 10 DE
011700* SECUENCIAL + 6 DE RELLENO RESERVADO (EN SU DIA PENSADO PARA UN
011800* CODIGO DE TERMINAL/SESION QUE NUNCA LLEGO A USARSE EN BATCH).
011900* ESTA REDEFINES SOLO SIRVE PARA DOCUMENTAR EL REPARTO DE
012000* BYTES; NINGUN PARRAFO LA MODIFICA CAMPO A CAMPO.
012100*
012200 01  ID-MOVTO-CONSTRUIDO-R REDEFINES ID-MOVIMIENTO-CONSTRUIDO.
012300     05  ID-MOVIMIENTO-PARTE-FECHA PIC X(16).
012400     05  ID-MOVIMIENTO-PARTE-SEQ   PIC X(10).
012500     05  ID-MOVIMIENTO-PARTE-REL   PIC X(06).
012600*
012700* INDICES DE BUSQUEDA SECUENCIAL EN LAS TRES TABLAS RECIBIDAS.
012800* IDX-MOVIMIENTO-ORIGINAL GUARDA APARTE LA POSICION DEL
012900* MOVIMIENTO LOCALIZADO POR BUSCAR-MOVIMIENTO PORQUE CANCELAR-
013000* MOVIMIENTO Y CONSULTAR-MOVIMIENTO SIGUEN CONSULTANDOLA DESPUES
013100* DE QUE MOVIMIENTO-IDX SE HAYA REUTILIZADO PARA GRABAR EL NUEVO
013200* MOVIMIENTO DE CANCELACION.
013300*
013400 77  IDX-CUENTA                    PIC 9(05) COMP.
013500 77  IDX-MOVIMIENTO                PIC 9(05) COMP.
013600 77  IDX-MOVIMIENTO-ORIGINAL       PIC 9(05) COMP.
013700*
013800* CONMUTADORES DE ESTADO POR PETICION. TODOS SE REINICIALIZAN AL
013900* PRINCIPIO DEL PARRAFO QUE LOS USA - NO HAY UN VALOR POR DEFECTO
014000* QUE SOBREVIVA DE UNA PETICION A LA SIGUIENTE.
014100*
014200 77  USUARIO-ENCONTRADO-SW         PIC X(01) VALUE "N".
014300     88  USUARIO-ENCONTRADO        VALUE "S".
014400 77  CUENTA-ENCONTRADA-SW          PIC X(01) VALUE "N".
014500     88  CUENTA-ENCONTRADA         VALUE "S".
014600 77  MOVIMIENTO-ENCONTRADO-SW      PIC X(01) VALUE "N".
014700     88  MOVIMIENTO-ENCONTRADO     VALUE "S".
014800 77  PETICION-VALIDA-SW            PIC X(01) VALUE "S".
014900     88  PETICION-VALIDA           VALUE "S".
015000 77  VALIDACION-OK-SW              PIC X(01) VALUE "S".
015100     88  VALIDACION-OK             VALUE "S".
015200*
015300* SALDO-RESULTANTE QUEDO DECLARADO EN LA ALTA INICIAL (OT-0410)
015400* PARA UN CALCULO INTERMEDIO QUE OT-0470 ELIMINO AL DECIDIR QUE
015500* CANCEL NO REPONE SALDO - SE MANTIENE DECLARADO PORQUE OTRAS
015600* RUTINAS DE DIAGNOSTICO DE OPERACION VUELCAN EL WORKING-STORAGE
015700* COMPLETO Y SE PREFIRIO NO MOVER SLOTS DE MEMORIA.
015800*
015900 77  SALDO-RESULTANTE              PIC S9(11).
016000 77  IMPORTE-EDITADO               PIC ---------9.
016100 77  SALDO-EDITADO                 PIC ---------9.
016200*
016300* OT-0851: CAMPOS PARA EL DETALLE DE QUERY - TIPO REDUCIDO A UN
016400* CARACTER E IMPORTE SIN SIGNO, PARA DEJAR SITIO A LA FECHA
016500* COMPACTA DENTRO DE LOS 60 BYTES DE RESPUESTA-DETALLE. ANTES DE
016600* ESTA OT EL DETALLE DE QUERY NO LLEVABA FECHA DEL MOVIMIENTO Y
016700* EL PROCESO DE CONCILIACION DE OPERACION TENIA QUE ABRIR EL
016800* FICHERO DE MOVIMIENTOS APARTE PARA OBTENERLA.
016900*
017000 77  CONSULTA-TIPO-CORTO           PIC X(01).
017100 77  CONSULTA-IMPORTE-ED           PIC 9(10).
017200*
017300* CODIGOS DE ERROR DEL SERVICIO DE MOVIMIENTOS. LOS LITERALES DE
017400* LOS 88-NIVELES SON LOS MISMOS QUE ACCTSVC DEVUELVE PARA SUS
017500* PROPIOS ERRORES DE VALIDACION - EL FICHERO DE RESPUESTAS QUE
017600* LEE OPERACION NO DISTINGUE QUE SUBPROGRAMA GENERO EL CODIGO.
017700*
017800 01  CODIGO-ERROR-ACTUAL           PIC X(30) VALUE SPACES.
017900     88  ERR-USUARIO-NO-EXISTE     VALUE "USER_NOT_FOUND".
018000     88  ERR-CUENTA-NO-EXISTE      VALUE "ACCOUNT_NOT_FOUND".
018100     88  ERR-CUENTA-USUARIO-DESC   VALUE "USER_ACCOUNT_UNMATCHED".
018200     88  ERR-CUENTA-YA-BAJA
018300         VALUE "ACCOUNT_ALREADY_UNREGISTERED".
018400     88  ERR-IMPORTE-SUPERA-SALDO
018500         VALUE "AMOUNT_EXCEED_BALANCE".
018600     88  ERR-MOVIMIENTO-NO-EXISTE  VALUE "TRANSACTION_NOT_FOUND".
018700     88  ERR-MOV-CUENTA-DESC
018800         VALUE "TRANSACTION_ACCOUNT_UNMATCHED".
018900     88  ERR-CANCEL-DEBE-SER-TOTAL
019000         VALUE "CANCEL_MUST_FULLY".
019100     88  ERR-PETICION-INVALIDA     VALUE "INVALID_REQUEST".
019200     88  ERR-INTERNO               VALUE "INTERNAL_SERVER_ERROR".
019300*
019400*****************************************************************
019500* LINKAGE SECTION - EL ORDEN Y NUMERO DE ESTOS GRUPOS DEBE
019600* COINCIDIR EXACTAMENTE CON EL "CALL "TRANSVC" USING" DE ACCTBAT.
019700* LAS TRES TABLAS Y SUS CONTADORES SE RECIBEN POR REFERENCIA -
019800* LOS CAMBIOS QUE ESTE SUBPROGRAMA HACE EN CUENTA-SALDO Y EN
019900* MOVIMIENTO-TABLA SE VEN DIRECTAMENTE EN LA COPIA DE ACCTBAT,
020000* SIN NECESIDAD DE DEVOLVER NADA APARTE.
020100*****************************************************************
020200 LINKAGE SECTION.
020300 01  USUARIO-TABLA.
020400     02  USUARIO-ELEM OCCURS 2000 TIMES
020500         INDEXED BY USUARIO-IDX.
020600         03  USUARIO-ID            PIC 9(10).
020700         03  USUARIO-NOMBRE        PIC X(20).
020800 77  NUM-USUARIOS                  PIC 9(05) COMP.
020900*
021000* CUENTA-TABLA - MISMA FORMA QUE LA DECLARADA EN ACCTSVC Y
021100* CARGADA POR ACCTBAT; ESTE SUBPROGRAMA SOLO LEE CUENTA-USUARIO-ID
021200* Y CUENTA-ESTADO PARA VALIDAR, Y ESCRIBE CUENTA-SALDO EN
021300* USAR-SALDO (UNICO CAMPO QUE TRANSVC MODIFICA DE ESTA TABLA).
021400*
021500 01  CUENTA-TABLA.
021600     02  CUENTA-ELEM OCCURS 3000 TIMES
021700         INDEXED BY CUENTA-IDX.
021800         03  CUENTA-NUMERO         PIC X(10).
021900         03  CUENTA-USUARIO-ID     PIC 9(10).
022000         03  CUENTA-ESTADO         PIC X(12).
022100             88  CUENTA-ACTIVA     VALUE "IN_USE      ".
022200             88  CUENTA-BAJA       VALUE "UNREGISTERED".
022300         03  CUENTA-SALDO          PIC S9(11).
022400         03  CUENTA-FECHA-ALTA     PIC X(26).
022500         03  CUENTA-FECHA-BAJA     PIC X(26).
022600 77  NUM-CUENTAS                   PIC 9(05) COMP.
022700*
022800* MOVIMIENTO-TABLA ES EL DIARIO DE USOS/CANCELACIONES EN MEMORIA
022900* QUE ACCTBAT VUELCA AL FICHERO MOVIMIENTO-FILE AL FINAL DEL
023000* PROCESO (OT-0410/OT-0455). TRANSVC LE ANADE UNA FILA POR CADA
023100* PETICION USE O CANCEL RECIBIDA, INCLUSO CUANDO LA VALIDACION
023200* FALLA - EL DIARIO REGISTRA TAMBIEN LOS INTENTOS RECHAZADOS.
023300*
023400 01  MOVIMIENTO-TABLA.
023500     02  MOVIMIENTO-ELEM OCCURS 4000 TIMES
023600         INDEXED BY MOVIMIENTO-IDX.
023700         03  MOVIMIENTO-ID         PIC X(32).
023800         03  MOVIMIENTO-TIPO       PIC X(06).
023900         03  MOVIMIENTO-RESULTADO  PIC X(01).
024000         03  MOVIMIENTO-CUENTA     PIC X(10).
024100         03  MOVIMIENTO-IMPORTE    PIC S9(10).
024200         03  MOVIMIENTO-SALDO      PIC S9(11).
024300         03  MOVIMIENTO-FECHA      PIC X(26).
024400 77  NUM-MOVIMIENTOS                PIC 9(05) COMP.
024500*
024600* PETICION-FILE-REG ES LA MISMA IMAGEN DE REGISTRO QUE ACCTBAT LEE
024700* DE PETICION-FILE - PARA USE/CANCEL SOLO IMPORTAN PET-IMPORTE Y
024800* (EN CANCEL) PET-ID-MOVIMIENTO; EN QUERY SOLO PET-ID-MOVIMIENTO.
024900*
025000 01  PETICION-FILE-REG.
025100     02  PET-ACCION                 PIC X(08).
025200     02  PET-USUARIO-ID             PIC 9(10).
025300     02  PET-NUMERO-CUENTA          PIC X(10).
025400     02  PET-IMPORTE                PIC 9(10).
025500     02  PET-ID-MOVIMIENTO          PIC X(32).
025600*
025700* RESPUESTA-TABLA - IGUAL QUE EN ACCTSVC, UNA FILA POR RESPUESTA A
025800* DEVOLVER; USE/CANCEL/QUERY GENERAN SIEMPRE UNA UNICA FILA POR
025900* PETICION (A DIFERENCIA DE LIST EN ACCTSVC, QUE PUEDE GENERAR
026000* VARIAS). OCCURS 20 ES SOBRADO PARA ESTE USO PERO SE MANTIENE
026100* IGUAL QUE EN ACCTSVC PARA QUE AMBOS SUBPROGRAMAS COMPARTAN LA
026200* MISMA FORMA DE TABLA EN EL "CALL USING" DE ACCTBAT.
026300*
026400 01  RESPUESTA-TABLA.
026500     02  RESPUESTA-ELEM OCCURS 20 TIMES
026600         INDEXED BY RESPUESTA-IDX.
026700         03  RESPUESTA-ACCION      PIC X(08).
026800         03  RESPUESTA-ESTADO      PIC X(02).
026900         03  RESPUESTA-CODIGO      PIC X(30).
027000         03  RESPUESTA-DETALLE     PIC X(60).
027100 77  NUM-RESPUESTAS                 PIC 9(03) COMP.
027200*
027300* ACUMULADORES DE FIN DE TRABAJO QUE ACCTBAT VUELCA EN EL INFORME
027400* DE TOTALES (VER ESCRIBIR-TOTALES EN ACCTBAT.CBL) - ESTE
027500* SUBPROGRAMA LOS INCREMENTA, NUNCA LOS INICIALIZA NI LOS IMPRIME.
027600*
027700 77  USOS-EXITO                     PIC 9(07) COMP.
027800 77  USOS-FALLO                     PIC 9(07) COMP.
027900 77  CANCELACIONES                  PIC 9(07) COMP.
028000 77  IMPORTE-USOS-EXITO             PIC S9(12) COMP.
028100*
028200 PROCEDURE DIVISION USING USUARIO-TABLA NUM-USUARIOS
028300     CUENTA-TABLA NUM-CUENTAS MOVIMIENTO-TABLA NUM-MOVIMIENTOS
028400     PETICION-FILE-REG RESPUESTA-TABLA NUM-RESPUESTAS
028500     USOS-EXITO USOS-FALLO CANCELACIONES IMPORTE-USOS-EXITO.
028600*
028700*****************************************************************
028800* PARRAFO DE ENTRADA - SE INVOCA UNA VEZ POR CADA PETICION USE,
028900* CANCEL O QUERY LEIDA POR ACCTBAT. SE ESTAMPA LA FECHA/HORA DEL
029000* MOMENTO Y SE DESPACHA SEGUN PET-ACCION.
029100*****************************************************************
029200 PROCESAR-PETICION.
029300     PERFORM OBTENER-FECHA-SISTEMA
029400         THRU OBTENER-FECHA-SISTEMA-EXIT.
029500     PERFORM CONSTRUIR-FECHA-ISO THRU CONSTRUIR-FECHA-ISO-EXIT.
029600     EVALUATE PET-ACCION
029700         WHEN "USE"
029800             PERFORM USAR-SALDO THRU USAR-SALDO-EXIT
029900         WHEN "CANCEL"
030000             PERFORM CANCELAR-MOVIMIENTO
030100                 THRU CANCELAR-MOVIMIENTO-EXIT
030200         WHEN "QUERY"
030300             PERFORM CONSULTAR-MOVIMIENTO
030400                 THRU CONSULTAR-MOVIMIENTO-EXIT
030500         WHEN OTHER
030600             PERFORM RESPUESTA-ERROR-INTERNO
030700                 THRU RESPUESTA-ERROR-INTERNO-EXIT
030800     END-EVALUATE.
030900     EXIT PROGRAM.
031000*
031100* OT-0690: FECHA DE PROCESO TOMADA DEL RELOJ DEL SISTEMA, CON
031200* VENTANA DE SIGLO PARA EL AAMMDD DE DOS DIGITOS DE ACCEPT.
031300* OT-0705 (Y2K): SE FIJO EL CORTE EN 50 - AAMMDD < 50 SE
031400* INTERPRETA COMO 20XX, DE 50 EN ADELANTE COMO 19XX. NINGUNA
031500* CUENTA DEL BANCO ES ANTERIOR A 1987 NI SE ESPERA QUE EL SISTEMA
031600* SIGA EN PRODUCCION MAS ALLA DE 2049, ASI QUE LA VENTANA NO SE
031700* HA VUELTO A TOCAR DESDE ENTONCES.
031800*
031900 OBTENER-FECHA-SISTEMA.
032000     ACCEPT FECHA-SISTEMA-AAMMDD FROM DATE.
032100     ACCEPT HORA-SISTEMA-HHMMSSCC FROM TIME.
032200     MOVE FECHA-SISTEMA-AAMMDD (3:2) TO MES.
032300     MOVE FECHA-SISTEMA-AAMMDD (5:2) TO DIA.
032400     MOVE HORA-SISTEMA-HHMMSSCC (1:2) TO HORAS.
032500     MOVE HORA-SISTEMA-HHMMSSCC (3:2) TO MINUTOS.
032600     MOVE HORA-SISTEMA-HHMMSSCC (5:2) TO SEGUNDOS.
032700     MOVE HORA-SISTEMA-HHMMSSCC (7:2) TO MILISEGUNDOS.
032800     MOVE ZEROS TO DIF-GMT.
032900     IF FECHA-SISTEMA-AAMMDD (1:2) < 50
033000         COMPUTE ANO = 2000 + FECHA-SISTEMA-AAMMDD (1:2)
033100     ELSE
033200         COMPUTE ANO = 1900 + FECHA-SISTEMA-AAMMDD (1:2).
033300 OBTENER-FECHA-SISTEMA-EXIT.
033400     EXIT.
033500*
033600* CONSTRUYE LA FECHA/HORA DEL MOVIMIENTO EN FORMATO ISO-8601 PARA
033700* GRABAR EN MOVIMIENTO-FECHA. LOS MILISEGUNDOS SE FIJAN A ".000"
033800* PORQUE EL RELOJ DEL 4381 SOLO OFRECE CENTISEGUNDOS Y EL CAMPO
033900* MILISEGUNDOS QUEDA SIN USAR AQUI (SE CAPTURA IGUALMENTE EN
034000* OBTENER-FECHA-SISTEMA PARA MANTENER LA MISMA FORMA QUE ACCTSVC).
034100*
034200 CONSTRUIR-FECHA-ISO.
034300     STRING
034400         ANO "-" MES "-" DIA "T"
034500         HORAS ":" MINUTOS ":" SEGUNDOS ".000"
034600         DELIMITED BY SIZE INTO FECHA-ISO-CONSTRUIDA.
034700 CONSTRUIR-FECHA-ISO-EXIT.
034800     EXIT.
034900*
035000* IDENTIFICADOR DE MOVIMIENTO DE 32 CARACTERES - RELOJ MAS
035100* CONTADOR DE LLAMADAS, UNICO DENTRO DE LA MISMA EJECUCION.
035200* SE INVOCA UNA VEZ POR CADA FILA QUE SE ANADE A MOVIMIENTO-TABLA,
035300* TANTO EN REGISTRAR-MOVIMIENTO-USO COMO EN REGISTRAR-MOVIMIENTO-
035400* CANCEL - CADA LLAMADA A ESTE SUBPROGRAMA PUEDE GENERAR HASTA DOS
035500* IDS DISTINTOS (UNO POR PETICION USE/CANCEL PROCESADA).
035600*
035700 GENERAR-ID-MOVIMIENTO.
035800     ADD 1 TO SIGUIENTE-ID-SEQ.
035900     MOVE SIGUIENTE-ID-SEQ TO SIGUIENTE-ID-SEQ-ED.
036000     STRING FECHA-HORA-COMPACTA (1:16) SIGUIENTE-ID-SEQ-ED
036100         "000000" DELIMITED BY SIZE
036200         INTO ID-MOVIMIENTO-CONSTRUIDO.
036300 GENERAR-ID-MOVIMIENTO-EXIT.
036400     EXIT.
036500*
036600* BUSQUEDA SECUENCIAL DEL USUARIO POR PET-USUARIO-ID. LAS TABLAS
036700* NO VIENEN ORDENADAS POR CLAVE (SE CARGAN EN ACCTBAT POR ORDEN DE
036800* LECTURA DE SUS FICHEROS MAESTROS) ASI QUE NO CABE BUSQUEDA
036900* BINARIA - CON LOS TOPES DE OCCURS ACTUALES (2000 USUARIOS) EL
037000* COSTE ES ACEPTABLE PARA UN PROCESO BATCH NOCTURNO.
037100*
037200 BUSCAR-USUARIO.
037300     MOVE "N" TO USUARIO-ENCONTRADO-SW.
037400     IF NUM-USUARIOS = 0
037500         GO TO BUSCAR-USUARIO-EXIT.
037600     SET USUARIO-IDX TO 1.
037700 BUSCAR-USUARIO-BUCLE.
037800     IF USUARIO-ID (USUARIO-IDX) = PET-USUARIO-ID
037900         MOVE "S" TO USUARIO-ENCONTRADO-SW
038000         GO TO BUSCAR-USUARIO-EXIT.
038100     SET USUARIO-IDX UP BY 1.
038200     IF USUARIO-IDX NOT > NUM-USUARIOS
038300         GO TO BUSCAR-USUARIO-BUCLE.
038400 BUSCAR-USUARIO-EXIT.
038500     EXIT.
038600*
038700* BUSQUEDA SECUENCIAL DE LA CUENTA POR PET-NUMERO-CUENTA. DEJA
038800* POSICIONADO CUENTA-IDX PARA QUE EL PARRAFO LLAMANTE PUEDA LEER
038900* Y MODIFICAR CUENTA-SALDO/CUENTA-ESTADO SIN VOLVER A BUSCAR.
039000*
039100 BUSCAR-CUENTA.
039200     MOVE "N" TO CUENTA-ENCONTRADA-SW.
039300     IF NUM-CUENTAS = 0
039400         GO TO BUSCAR-CUENTA-EXIT.
039500     SET CUENTA-IDX TO 1.
039600 BUSCAR-CUENTA-BUCLE.
039700     IF CUENTA-NUMERO (CUENTA-IDX) = PET-NUMERO-CUENTA
039800         MOVE "S" TO CUENTA-ENCONTRADA-SW
039900         GO TO BUSCAR-CUENTA-EXIT.
040000     SET CUENTA-IDX UP BY 1.
040100     IF CUENTA-IDX NOT > NUM-CUENTAS
040200         GO TO BUSCAR-CUENTA-BUCLE.
040300 BUSCAR-CUENTA-EXIT.
040400     EXIT.
040500*
040600* BUSCA EL MOVIMIENTO ORIGINAL POR ID DE MOVIMIENTO. LO USAN
040700* CANCELAR-MOVIMIENTO (PARA LOCALIZAR EL USE QUE SE QUIERE
040800* ANULAR) Y CONSULTAR-MOVIMIENTO (PARA DEVOLVER SU DETALLE). SI
040900* HAY VARIOS MOVIMIENTOS CON EL MISMO ID (NO DEBERIA OCURRIR, VER
041000* GENERAR-ID-MOVIMIENTO) SE QUEDA CON EL PRIMERO ENCONTRADO.
041100*
041200 BUSCAR-MOVIMIENTO.
041300     MOVE "N" TO MOVIMIENTO-ENCONTRADO-SW.
041400     IF NUM-MOVIMIENTOS = 0
041500         GO TO BUSCAR-MOVIMIENTO-EXIT.
041600     SET MOVIMIENTO-IDX TO 1.
041700 BUSCAR-MOVIMIENTO-BUCLE.
041800     IF MOVIMIENTO-ID (MOVIMIENTO-IDX) = PET-ID-MOVIMIENTO
041900         MOVE "S" TO MOVIMIENTO-ENCONTRADO-SW
042000         MOVE MOVIMIENTO-IDX TO IDX-MOVIMIENTO-ORIGINAL
042100         GO TO BUSCAR-MOVIMIENTO-EXIT.
042200     SET MOVIMIENTO-IDX UP BY 1.
042300     IF MOVIMIENTO-IDX NOT > NUM-MOVIMIENTOS
042400         GO TO BUSCAR-MOVIMIENTO-BUCLE.
042500 BUSCAR-MOVIMIENTO-EXIT.
042600     EXIT.
042700*
042800*****************************************************************
042900* USO DE SALDO DE UNA CUENTA.
043000*
043100* ORDEN DE VALIDACION (NO SE REORDENA SIN AUTORIZACION DE
043200* AUDITORIA - CADA PASO QUE FALLA GRABA SU PROPIO MOVIMIENTO DE
043300* RESULTADO F Y DEVUELVE SU PROPIO CODIGO DE ERROR):
043400*   1) FORMATO DE LA PETICION (USUARIO>0, CUENTA NUMERICA,
043500*      IMPORTE ENTRE 10 Y 1.000.000.000) - SI FALLA NO SE GRABA
043600*      MOVIMIENTO, PORQUE NO HAY CUENTA FIABLE A LA QUE ASOCIARLO.
043700*   2) EL USUARIO DE LA PETICION EXISTE.
043800*   3) LA CUENTA DE LA PETICION EXISTE.
043900*   4) LA CUENTA PERTENECE A ESE USUARIO.
044000*   5) LA CUENTA ESTA ACTIVA (NO DADA DE BAJA).
044100*   6) EL IMPORTE NO SUPERA EL SALDO DISPONIBLE.
044200*****************************************************************
044300 USAR-SALDO.
044400     MOVE "S" TO PETICION-VALIDA-SW.
044500     IF PET-USUARIO-ID < 1
044600         MOVE "N" TO PETICION-VALIDA-SW.
044700     IF PET-NUMERO-CUENTA IS NOT CLASE-NUMERICA
044800         MOVE "N" TO PETICION-VALIDA-SW.
044900     IF PET-IMPORTE < 10 OR PET-IMPORTE > 1000000000
045000         MOVE "N" TO PETICION-VALIDA-SW.
045100     IF NOT PETICION-VALIDA
045200         MOVE "N" TO VALIDACION-OK-SW
045300         MOVE "INVALID_REQUEST" TO CODIGO-ERROR-ACTUAL
045400         PERFORM RESPUESTA-USO THRU RESPUESTA-USO-EXIT
045500         GO TO USAR-SALDO-EXIT.
045600*
045700     MOVE "S" TO VALIDACION-OK-SW.
045800     MOVE SPACES TO CODIGO-ERROR-ACTUAL.
045900*
046000     PERFORM BUSCAR-USUARIO THRU BUSCAR-USUARIO-EXIT.
046100     IF NOT USUARIO-ENCONTRADO
046200         MOVE "N" TO VALIDACION-OK-SW
046300         MOVE "USER_NOT_FOUND" TO CODIGO-ERROR-ACTUAL
046400         PERFORM RESPUESTA-USO THRU RESPUESTA-USO-EXIT
046500         GO TO USAR-SALDO-EXIT.
046600*
046700     PERFORM BUSCAR-CUENTA THRU BUSCAR-CUENTA-EXIT.
046800     IF NOT CUENTA-ENCONTRADA
046900         MOVE "N" TO VALIDACION-OK-SW
047000         MOVE "ACCOUNT_NOT_FOUND" TO CODIGO-ERROR-ACTUAL
047100         PERFORM RESPUESTA-USO THRU RESPUESTA-USO-EXIT
047200         GO TO USAR-SALDO-EXIT.
047300*
047400     IF CUENTA-USUARIO-ID (CUENTA-IDX) NOT = PET-USUARIO-ID
047500         MOVE "N" TO VALIDACION-OK-SW
047600         MOVE "USER_ACCOUNT_UNMATCHED" TO CODIGO-ERROR-ACTUAL
047700         PERFORM REGISTRAR-MOVIMIENTO-USO
047800             THRU REGISTRAR-MOVIMIENTO-USO-EXIT
047900         PERFORM RESPUESTA-USO THRU RESPUESTA-USO-EXIT
048000         GO TO USAR-SALDO-EXIT.
048100*
048200     IF NOT CUENTA-ACTIVA (CUENTA-IDX)
048300         MOVE "N" TO VALIDACION-OK-SW
048400         MOVE "ACCOUNT_ALREADY_UNREGISTERED"
048500             TO CODIGO-ERROR-ACTUAL
048600         PERFORM REGISTRAR-MOVIMIENTO-USO
048700             THRU REGISTRAR-MOVIMIENTO-USO-EXIT
048800         PERFORM RESPUESTA-USO THRU RESPUESTA-USO-EXIT
048900         GO TO USAR-SALDO-EXIT.
049000*
049100     IF PET-IMPORTE > CUENTA-SALDO (CUENTA-IDX)
049200         MOVE "N" TO VALIDACION-OK-SW
049300         MOVE "AMOUNT_EXCEED_BALANCE" TO CODIGO-ERROR-ACTUAL
049400         PERFORM REGISTRAR-MOVIMIENTO-USO
049500             THRU REGISTRAR-MOVIMIENTO-USO-EXIT
049600         PERFORM RESPUESTA-USO THRU RESPUESTA-USO-EXIT
049700         GO TO USAR-SALDO-EXIT.
049800*
049900     SUBTRACT PET-IMPORTE FROM CUENTA-SALDO (CUENTA-IDX).
050000     PERFORM REGISTRAR-MOVIMIENTO-USO
050100         THRU REGISTRAR-MOVIMIENTO-USO-EXIT.
050200     ADD 1 TO USOS-EXITO.
050300     ADD PET-IMPORTE TO IMPORTE-USOS-EXITO.
050400     PERFORM RESPUESTA-USO THRU RESPUESTA-USO-EXIT.
050500 USAR-SALDO-EXIT.
050600     EXIT.
050700*
050800* ANOTA EL MOVIMIENTO DE USO EN LA TABLA DE MOVIMIENTOS.
050900* RESULTADO S SI VALIDACION-OK, F EN CASO CONTRARIO. SE LLAMA
051000* DESDE LOS PASOS 4, 5 Y 6 DE USAR-SALDO (CUANDO YA HAY CUENTA
051100* IDENTIFICADA, AUNQUE LA VALIDACION VAYA A FALLAR) Y DESDE EL
051200* CAMINO DE EXITO - EL PASO 1 (FORMATO) Y EL PASO 2 (USUARIO NO
051300* EXISTE) NO PASAN POR AQUI PORQUE NO HAY CUENTA FIABLE.
051400*
051500 REGISTRAR-MOVIMIENTO-USO.
051600     PERFORM GENERAR-ID-MOVIMIENTO
051700         THRU GENERAR-ID-MOVIMIENTO-EXIT.
051800     ADD 1 TO NUM-MOVIMIENTOS.
051900     SET MOVIMIENTO-IDX TO NUM-MOVIMIENTOS.
052000     MOVE ID-MOVIMIENTO-CONSTRUIDO
052100         TO MOVIMIENTO-ID (MOVIMIENTO-IDX).
052200     MOVE "USE   " TO MOVIMIENTO-TIPO (MOVIMIENTO-IDX).
052300     MOVE PET-NUMERO-CUENTA TO MOVIMIENTO-CUENTA (MOVIMIENTO-IDX).
052400     MOVE PET-IMPORTE TO MOVIMIENTO-IMPORTE (MOVIMIENTO-IDX).
052500     MOVE FECHA-ISO-CONSTRUIDA
052600         TO MOVIMIENTO-FECHA (MOVIMIENTO-IDX).
052700     IF VALIDACION-OK
052800         MOVE "S" TO MOVIMIENTO-RESULTADO (MOVIMIENTO-IDX)
052900         MOVE CUENTA-SALDO (CUENTA-IDX)
053000             TO MOVIMIENTO-SALDO (MOVIMIENTO-IDX)
053100     ELSE
053200         MOVE "F" TO MOVIMIENTO-RESULTADO (MOVIMIENTO-IDX)
053300         MOVE CUENTA-SALDO (CUENTA-IDX)
053400             TO MOVIMIENTO-SALDO (MOVIMIENTO-IDX).
053500     IF NOT VALIDACION-OK
053600         ADD 1 TO USOS-FALLO.
053700 REGISTRAR-MOVIMIENTO-USO-EXIT.
053800     EXIT.
053900*
054000* CONSTRUYE LA FILA DE RESPUESTA PARA UNA PETICION USE. EN EXITO
054100* EL DETALLE LLEVA EL ID DE MOVIMIENTO GENERADO, EL NUMERO DE
054200* CUENTA Y EL SALDO RESULTANTE, SEPARADOS POR ESPACIOS - FORMATO
054300* LIBRE QUE OPERACION PARSEA POR POSICION DE BLANCO, NO POR
054400* COLUMNA FIJA (A DIFERENCIA DEL DETALLE DE QUERY, VER MAS ABAJO).
054500*
054600 RESPUESTA-USO.
054700     ADD 1 TO NUM-RESPUESTAS.
054800     SET RESPUESTA-IDX TO NUM-RESPUESTAS.
054900     MOVE "USE     " TO RESPUESTA-ACCION (RESPUESTA-IDX).
055000     IF VALIDACION-OK
055100         MOVE "OK" TO RESPUESTA-ESTADO (RESPUESTA-IDX)
055200         MOVE SPACES TO RESPUESTA-CODIGO (RESPUESTA-IDX)
055300         MOVE CUENTA-SALDO (CUENTA-IDX) TO SALDO-EDITADO
055400         STRING ID-MOVIMIENTO-CONSTRUIDO
055500             " " PET-NUMERO-CUENTA
055600             " " SALDO-EDITADO
055700             DELIMITED BY SIZE
055800             INTO RESPUESTA-DETALLE (RESPUESTA-IDX)
055900     ELSE
056000         MOVE "ER" TO RESPUESTA-ESTADO (RESPUESTA-IDX)
056100         MOVE CODIGO-ERROR-ACTUAL
056200             TO RESPUESTA-CODIGO (RESPUESTA-IDX)
056300         MOVE SPACES TO RESPUESTA-DETALLE (RESPUESTA-IDX).
056400 RESPUESTA-USO-EXIT.
056500     EXIT.
056600*
056700*****************************************************************
056800* CANCELACION DE UN MOVIMIENTO DE USO ANTERIOR.
056900* OT-0470: NO SE REPONE EL SALDO DE LA CUENTA - COMPORTAMIENTO
057000* ORIGINAL DEL SISTEMA, CONFIRMADO CON AUDITORIA, NO SE TOCA. EL
057100* CANCEL SOLO ANULA EL MOVIMIENTO EN EL DIARIO A EFECTOS DE
057200* CONCILIACION; EL DINERO YA SE CONSIDERA CONSUMIDO.
057300*
057400* ORDEN DE VALIDACION:
057500*   1) EL MOVIMIENTO ORIGINAL (POR PET-ID-MOVIMIENTO) EXISTE.
057600*   2) LA CUENTA DE LA PETICION EXISTE.
057700*   3) EL MOVIMIENTO ORIGINAL PERTENECE A ESA CUENTA.
057800*   4) EL CANCEL ES POR EL IMPORTE TOTAL DEL USO ORIGINAL - NO SE
057900*      ADMITEN CANCELACIONES PARCIALES (OT-0455).
058000*   5) OT-0850: EL MOVIMIENTO ORIGINAL NO TIENE MAS DE UN ANO DE
058100*      ANTIGUEDAD, CONTANDO DIA Y HORA, NO SOLO EL ANO NATURAL.
058200*****************************************************************
058300 CANCELAR-MOVIMIENTO.
058400     MOVE "S" TO VALIDACION-OK-SW.
058500     MOVE SPACES TO CODIGO-ERROR-ACTUAL.
058600*
058700     PERFORM BUSCAR-MOVIMIENTO THRU BUSCAR-MOVIMIENTO-EXIT.
058800     IF NOT MOVIMIENTO-ENCONTRADO
058900         MOVE "N" TO VALIDACION-OK-SW
059000         MOVE "TRANSACTION_NOT_FOUND" TO CODIGO-ERROR-ACTUAL
059100         PERFORM RESPUESTA-CANCEL THRU RESPUESTA-CANCEL-EXIT
059200         GO TO CANCELAR-MOVIMIENTO-EXIT.
059300*
059400     PERFORM BUSCAR-CUENTA THRU BUSCAR-CUENTA-EXIT.
059500     IF NOT CUENTA-ENCONTRADA
059600         MOVE "N" TO VALIDACION-OK-SW
059700         MOVE "ACCOUNT_NOT_FOUND" TO CODIGO-ERROR-ACTUAL
059800         PERFORM RESPUESTA-CANCEL THRU RESPUESTA-CANCEL-EXIT
059900         GO TO CANCELAR-MOVIMIENTO-EXIT.
060000*
060100     IF MOVIMIENTO-CUENTA (IDX-MOVIMIENTO-ORIGINAL)
060200             NOT = PET-NUMERO-CUENTA
060300         MOVE "N" TO VALIDACION-OK-SW
060400         MOVE "TRANSACTION_ACCOUNT_UNMATCHED"
060500             TO CODIGO-ERROR-ACTUAL
060600         PERFORM REGISTRAR-MOVIMIENTO-CANCEL
060700             THRU REGISTRAR-MOVIMIENTO-CANCEL-EXIT
060800         PERFORM RESPUESTA-CANCEL THRU RESPUESTA-CANCEL-EXIT
060900         GO TO CANCELAR-MOVIMIENTO-EXIT.
061000*
061100     IF PET-IMPORTE NOT =
061200             MOVIMIENTO-IMPORTE (IDX-MOVIMIENTO-ORIGINAL)
061300         MOVE "N" TO VALIDACION-OK-SW
061400         MOVE "CANCEL_MUST_FULLY" TO CODIGO-ERROR-ACTUAL
061500         PERFORM REGISTRAR-MOVIMIENTO-CANCEL
061600             THRU REGISTRAR-MOVIMIENTO-CANCEL-EXIT
061700         PERFORM RESPUESTA-CANCEL THRU RESPUESTA-CANCEL-EXIT
061800         GO TO CANCELAR-MOVIMIENTO-EXIT.
061900*
062000* OT-0850: LA COMPARACION ERA SOLO POR ANO (UN MOVTO DE ENERO
062100* DEL ANO PASADO PASABA COMO SI FUERA DE AYER). SE DESGLOSA LA
062200* FECHA COMPLETA Y SE COMPARA CONTRA EL RELOJ CON GRANULARIDAD
062300* DE SEGUNDO. EL LIMITE SE APLICA SUMANDO 1 AL ANO DEL MOVIMIENTO
062400* ORIGINAL Y COMPROBANDO QUE EL RELOJ ACTUAL NO LO HAYA SUPERADO
062500* YA - EQUIVALE A "MAS DE UN ANO DESDE EL MOVIMIENTO ORIGINAL".
062600*
062700     MOVE MOVIMIENTO-FECHA (IDX-MOVIMIENTO-ORIGINAL) (1:4)
062800         TO FECHA-ORIGINAL-ANO.
062900     MOVE MOVIMIENTO-FECHA (IDX-MOVIMIENTO-ORIGINAL) (6:2)
063000         TO FECHA-ORIGINAL-MES.
063100     MOVE MOVIMIENTO-FECHA (IDX-MOVIMIENTO-ORIGINAL) (9:2)
063200         TO FECHA-ORIGINAL-DIA.
063300     MOVE MOVIMIENTO-FECHA (IDX-MOVIMIENTO-ORIGINAL) (12:2)
063400         TO FECHA-ORIGINAL-HOR.
063500     MOVE MOVIMIENTO-FECHA (IDX-MOVIMIENTO-ORIGINAL) (15:2)
063600         TO FECHA-ORIGINAL-MIN.
063700     MOVE MOVIMIENTO-FECHA (IDX-MOVIMIENTO-ORIGINAL) (18:2)
063800         TO FECHA-ORIGINAL-SEG.
063900     ADD 1 TO FECHA-ORIGINAL-ANO.
064000     IF FECHA-HORA-COMPACTA (1:14) > FECHA-ORIGINAL-COMPACTA
064100         MOVE "N" TO VALIDACION-OK-SW
064200         MOVE "ACCOUNT_ALREADY_UNREGISTERED"
064300             TO CODIGO-ERROR-ACTUAL
064400         PERFORM REGISTRAR-MOVIMIENTO-CANCEL
064500             THRU REGISTRAR-MOVIMIENTO-CANCEL-EXIT
064600         PERFORM RESPUESTA-CANCEL THRU RESPUESTA-CANCEL-EXIT
064700         GO TO CANCELAR-MOVIMIENTO-EXIT.
064800*
064900     PERFORM REGISTRAR-MOVIMIENTO-CANCEL
065000         THRU REGISTRAR-MOVIMIENTO-CANCEL-EXIT.
065100     ADD 1 TO CANCELACIONES.
065200     PERFORM RESPUESTA-CANCEL THRU RESPUESTA-CANCEL-EXIT.
065300 CANCELAR-MOVIMIENTO-EXIT.
065400     EXIT.
065500*
065600* ANOTA EL MOVIMIENTO DE CANCELACION. OT-0470/OT-0601: EL
065700* RESULTADO SE GRABA SIEMPRE COMO S, INCLUSO EN LOS FALLOS DE
065800* VALIDACION DE PASOS 3-5 - ASI LO HACE EL SISTEMA ORIGINAL Y
065900* SE MANTIENE PARA NO ALTERAR EL DIARIO HISTORICO. SOLO EL PASO 1
066000* (MOVIMIENTO ORIGINAL NO ENCONTRADO) Y EL PASO 2 (CUENTA NO
066100* ENCONTRADA) NO GRABAN NADA, PORQUE NO HAY MOVIMIENTO NI CUENTA
066200* FIABLE A LA QUE ASOCIAR LA CANCELACION.
066300*
066400 REGISTRAR-MOVIMIENTO-CANCEL.
066500     PERFORM GENERAR-ID-MOVIMIENTO
066600         THRU GENERAR-ID-MOVIMIENTO-EXIT.
066700     ADD 1 TO NUM-MOVIMIENTOS.
066800     SET MOVIMIENTO-IDX TO NUM-MOVIMIENTOS.
066900     MOVE ID-MOVIMIENTO-CONSTRUIDO
067000         TO MOVIMIENTO-ID (MOVIMIENTO-IDX).
067100     MOVE "CANCEL" TO MOVIMIENTO-TIPO (MOVIMIENTO-IDX).
067200     MOVE "S" TO MOVIMIENTO-RESULTADO (MOVIMIENTO-IDX).
067300     MOVE PET-NUMERO-CUENTA TO MOVIMIENTO-CUENTA (MOVIMIENTO-IDX).
067400     MOVE PET-IMPORTE TO MOVIMIENTO-IMPORTE (MOVIMIENTO-IDX).
067500     MOVE FECHA-ISO-CONSTRUIDA
067600         TO MOVIMIENTO-FECHA (MOVIMIENTO-IDX).
067700     IF CUENTA-ENCONTRADA
067800         MOVE CUENTA-SALDO (CUENTA-IDX)
067900             TO MOVIMIENTO-SALDO (MOVIMIENTO-IDX)
068000     ELSE
068100         MOVE 0 TO MOVIMIENTO-SALDO (MOVIMIENTO-IDX).
068200 REGISTRAR-MOVIMIENTO-CANCEL-EXIT.
068300     EXIT.
068400*
068500* CONSTRUYE LA FILA DE RESPUESTA PARA UNA PETICION CANCEL. EL
068600* DETALLE DE EXITO SOLO LLEVA EL ID DE MOVIMIENTO (DE LA
068700* CANCELACION, NO DEL USE ORIGINAL) Y EL NUMERO DE CUENTA - NO
068800* HAY SALDO QUE INFORMAR PORQUE, POR OT-0470, EL SALDO NO CAMBIA.
068900*
069000 RESPUESTA-CANCEL.
069100     ADD 1 TO NUM-RESPUESTAS.
069200     SET RESPUESTA-IDX TO NUM-RESPUESTAS.
069300     MOVE "CANCEL  " TO RESPUESTA-ACCION (RESPUESTA-IDX).
069400     IF VALIDACION-OK
069500         MOVE "OK" TO RESPUESTA-ESTADO (RESPUESTA-IDX)
069600         MOVE SPACES TO RESPUESTA-CODIGO (RESPUESTA-IDX)
069700         STRING ID-MOVIMIENTO-CONSTRUIDO
069800             " " PET-NUMERO-CUENTA
069900             DELIMITED BY SIZE
070000             INTO RESPUESTA-DETALLE (RESPUESTA-IDX)
070100     ELSE
070200         MOVE "ER" TO RESPUESTA-ESTADO (RESPUESTA-IDX)
070300         MOVE CODIGO-ERROR-ACTUAL
070400             TO RESPUESTA-CODIGO (RESPUESTA-IDX)
070500         MOVE SPACES TO RESPUESTA-DETALLE (RESPUESTA-IDX).
070600 RESPUESTA-CANCEL-EXIT.
070700     EXIT.
070800*
070900*****************************************************************
071000* CONSULTA DE UN MOVIMIENTO POR SU IDENTIFICADOR.
071100*
071200* OT-0851 (19/09/03, P.LAFUENTE): EL DETALLE DE QUERY NO LLEVABA
071300* LA FECHA DEL MOVIMIENTO CONSULTADO - OPERACION TENIA QUE ABRIR
071400* APARTE EL FICHERO DE MOVIMIENTOS PARA CONCILIAR CONTRA FECHA.
071500* SE REESTRUCTURO EL DETALLE PARA QUE QUEPAN LOS SEIS CAMPOS
071600* (CUENTA, TIPO DE UN CARACTER, RESULTADO, ID DE MOVIMIENTO,
071700* IMPORTE SIN SIGNO Y FECHA AAMMDD) DENTRO DE LOS 60 BYTES DE
071800* RESPUESTA-DETALLE: 10+1+1+32+10+6 = 60 BYTES EXACTOS, SIN
071900* SEPARADORES - EL FORMATO ES POSICIONAL, NO DELIMITADO POR
072000* ESPACIOS COMO EN USE/CANCEL, PORQUE NO SOBRA NI UN BYTE.
072100*****************************************************************
072200 CONSULTAR-MOVIMIENTO.
072300     PERFORM BUSCAR-MOVIMIENTO THRU BUSCAR-MOVIMIENTO-EXIT.
072400     ADD 1 TO NUM-RESPUESTAS.
072500     SET RESPUESTA-IDX TO NUM-RESPUESTAS.
072600     MOVE "QUERY   " TO RESPUESTA-ACCION (RESPUESTA-IDX).
072700     IF MOVIMIENTO-ENCONTRADO
072800         MOVE "OK" TO RESPUESTA-ESTADO (RESPUESTA-IDX)
072900         MOVE SPACES TO RESPUESTA-CODIGO (RESPUESTA-IDX)
073000         MOVE MOVIMIENTO-IMPORTE (IDX-MOVIMIENTO-ORIGINAL)
073100             TO CONSULTA-IMPORTE-ED
073200*
073300*        EL TIPO SE REDUCE A UN CARACTER (U DE USE, C DE CANCEL)
073400*        PARA GANAR LOS 5 BYTES QUE HACIAN FALTA PARA LA FECHA -
073500*        MOVIMIENTO-TIPO OCUPA 6 BYTES PERO SOLO SE NECESITA
073600*        DISTINGUIR ENTRE LOS DOS UNICOS VALORES POSIBLES.
073700*
073800         IF MOVIMIENTO-TIPO (IDX-MOVIMIENTO-ORIGINAL) = "USE   "
073900             MOVE "U" TO CONSULTA-TIPO-CORTO
074000         ELSE
074100             MOVE "C" TO CONSULTA-TIPO-CORTO
074200         END-IF
074300*
074400*        LA FECHA SE ENVIA COMO AAMMDD (6 DIGITOS, SIN SIGLO Y
074500*        SIN SEPARADORES) TOMANDO LAS POSICIONES 3-8 DE LA FECHA
074600*        ISO GRABADA EN EL MOVIMIENTO (MOVIMIENTO-FECHA TIENE
074700*        FORMATO AAAA-MM-DDTHH:MM:SS.CCC) - BASTA PARA QUE
074800*        OPERACION CONCILIE SIN NECESIDAD DE ABRIR OTRO FICHERO.
074900*
075000         STRING MOVIMIENTO-CUENTA (IDX-MOVIMIENTO-ORIGINAL)
075100             CONSULTA-TIPO-CORTO
075200             MOVIMIENTO-RESULTADO (IDX-MOVIMIENTO-ORIGINAL)
075300             PET-ID-MOVIMIENTO
075400             CONSULTA-IMPORTE-ED
075500             MOVIMIENTO-FECHA (IDX-MOVIMIENTO-ORIGINAL) (3:2)
075600             MOVIMIENTO-FECHA (IDX-MOVIMIENTO-ORIGINAL) (6:2)
075700             MOVIMIENTO-FECHA (IDX-MOVIMIENTO-ORIGINAL) (9:2)
075800             DELIMITED BY SIZE
075900             INTO RESPUESTA-DETALLE (RESPUESTA-IDX)
076000     ELSE
076100         MOVE "ER" TO RESPUESTA-ESTADO (RESPUESTA-IDX)
076200         MOVE "TRANSACTION_NOT_FOUND"
076300             TO RESPUESTA-CODIGO (RESPUESTA-IDX)
076400         MOVE SPACES TO RESPUESTA-DETALLE (RESPUESTA-IDX).
076500 CONSULTAR-MOVIMIENTO-EXIT.
076600     EXIT.
076700*
076800* RED DE SEGURIDAD PARA UNA PET-ACCION QUE NO SEA USE, CANCEL NI
076900* QUERY. ACCTBAT YA FILTRA LAS ACCIONES VALIDAS ANTES DE LLAMAR A
077000* ESTE SUBPROGRAMA PARA ESAS TRES, PERO SI ALGUN DIA SE ANADE UNA
077100* NUEVA ACCION AL DESPACHO DE ACCTBAT SIN ACTUALIZAR ESTE EVALUATE
077200* A LA VEZ, EL RESULTADO ES ESTE ERROR EN VEZ DE UN ABEND.
077300*
077400 RESPUESTA-ERROR-INTERNO.
077500     ADD 1 TO NUM-RESPUESTAS.
077600     SET RESPUESTA-IDX TO NUM-RESPUESTAS.
077700     MOVE PET-ACCION TO RESPUESTA-ACCION (RESPUESTA-IDX).
077800     MOVE "ER" TO RESPUESTA-ESTADO (RESPUESTA-IDX).
077900     MOVE "INTERNAL_SERVER_ERROR"
078000         TO RESPUESTA-CODIGO (RESPUESTA-IDX).
078100     MOVE SPACES TO RESPUESTA-DETALLE (RESPUESTA-IDX).
078200 RESPUESTA-ERROR-INTERNO-EXIT.
078300     EXIT.
