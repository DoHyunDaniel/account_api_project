000100*****************************************************************
000200* ACCTBAT - PROCESO POR LOTES DE CUENTAS Y MOVIMIENTOS.
000300* BANCO: UNIZARBANK - DEPARTAMENTO DE PROCESO DE DATOS.
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. ACCTBAT.
000700 AUTHOR. J M SANJUAN.
000800 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.
000900 DATE-WRITTEN. 04/11/1987.
001000 DATE-COMPILED.
001100 SECURITY. USO INTERNO UNIZARBANK - PROHIBIDA SU DIFUSION.
001200*****************************************************************
001300* HISTORIAL DE MODIFICACIONES.
001400*-----------------------------------------------------------------
001500* FECHA     PROGRAMADOR   OT/PETICION   DESCRIPCION
001600* --------  ------------  ------------  -----------------------
001700* 04/11/87  J.SANJUAN     OT-0231       ALTA INICIAL DEL PROGRAMA.
001800* 19/03/88  J.SANJUAN     OT-0255       AJUSTE FORMATO CUENTAREG.
001900* 22/09/89  M.ALQUEZAR    OT-0340       CIERRE CTA A SALDO CERO.
002000* 15/01/90  M.ALQUEZAR    OT-0362       TOPE 10 CUENTAS/USUARIO.
002100* 07/06/91  P.LAFUENTE    OT-0410       DIARIO MOVIMIENTOS DE USO.
002200* 30/11/92  P.LAFUENTE    OT-0455       CANCELACION DE MOVIMTOS.
002300* 11/05/93  M.ALQUEZAR    OT-0489       CONSULTA DE MOVIMIENTO.
002400* 04/02/94  J.SANJUAN     OT-0512       TOTALES FIN DE PROCESO.
002500* 21/10/95  P.LAFUENTE    OT-0560       REVISION CODIGOS DE ERROR.
002600* 09/08/96  M.ALQUEZAR    OT-0601       AMPLIACION TABLA CUENTAS.
002700* 14/12/97  J.SANJUAN     OT-0648       REVISION FICHERO SALIDA.
002800* 30/06/98  P.LAFUENTE    OT-0690  Y2K  FECHAS A CUATRO DIGITOS.
002900* 18/01/99  P.LAFUENTE    OT-0705  Y2K  VERIFICACION FIN DE SIGLO.
003000* 26/09/00  M.ALQUEZAR    OT-0733       AJUSTE ID DE MOVIMIENTO.
003100* 12/03/02  J.SANJUAN     OT-0771       CONTROL FICHERO STATUS.
003150* 09/2003    P.LAFUENTE    OT-0772       LINEA-2 DE TOTALES SE
003160*                                        DESBORDABA - VER NOTA
003170*                                        EN ESCRIBIR-TOTALES.
003200*****************************************************************
003210*
003220* ESTE PROGRAMA ES EL "DRIVER" DEL LOTE NOCTURNO DE CUENTAS.
003230* NO CONTIENE REGLA DE NEGOCIO PROPIA SALVO LA CARGA DE TABLAS
003240* Y EL VOLCADO DE FICHEROS - LA VALIDACION Y EL CALCULO DE SALDO
003250* VIVEN EN LOS SUBPROGRAMAS ACCTSVC (CUENTAS) Y TRANSVC (USO Y
003260* CANCELACION), A LOS QUE ESTE PROGRAMA LLAMA POR CADA PETICION
003270* LEIDA DE REQFILE. TODO EL ESTADO (USUARIOS, CUENTAS, DIARIO DE
003280* MOVIMIENTOS DE LA EJECUCION) SE MANTIENE EN TABLAS EN MEMORIA
003290* Y SE PASA POR REFERENCIA A LOS SUBPROGRAMAS, QUE LO MODIFICAN
003295* DIRECTAMENTE - NO HAY FICHERO INTERMEDIO ENTRE PETICIONES.
003296*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-4381.
004300 OBJECT-COMPUTER. IBM-4381.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS CLASE-NUMERICA IS "0" THRU "9".
004700*
004800* C01 SE USA EN LOS INFORMES DE ESTA APLICACION SOLO PARA EL
004900* SALTO DE PAGINA DEL LISTADO DE CONSOLA DE OPERACION; RPTFILE
005000* EN SI ES UN FICHERO DE TEXTO SIN CONTROL DE CARRO PROPIO.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*
005500* USERFILE, ACCTFILE Y REQFILE SON DE ENTRADA - LOS PREPARA EL
005600* JCL DE CIERRE DIARIO A PARTIR DEL VOLCADO ONLINE. ACCTOUT Y
005700* TXNFILE SON DE SALIDA Y ALIMENTAN EL PROCESO DE CARGA DEL DIA
005800* SIGUIENTE Y EL ARCHIVO HISTORICO DE MOVIMIENTOS RESPECTIVAMENTE.
005900*
006000     SELECT USUARIO-FILE ASSIGN TO USERFILE
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS FS-USUARIOS.
006300
006400     SELECT CUENTA-FILE-IN ASSIGN TO ACCTFILE
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS FS-CUENTAS-IN.
006700
006800     SELECT CUENTA-FILE-OUT ASSIGN TO ACCTOUT
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS FS-CUENTAS-OUT.
007100
007200     SELECT PETICION-FILE ASSIGN TO REQFILE
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FS-PETICIONES.
007500
007600     SELECT MOVIMIENTO-FILE ASSIGN TO TXNFILE
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS FS-MOVIMIENTOS.
007900
008000     SELECT INFORME-FILE ASSIGN TO RPTFILE
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS FS-INFORME.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600*
008700* FICHERO MAESTRO DE USUARIOS - CARGA COMPLETA EN MEMORIA.
008800* NO SE REGRABA; SOLO SE USA PARA VALIDAR QUE EL USUARIO-ID
008900* DE UNA PETICION EXISTE ANTES DE DEJAR OPERAR SOBRE CUENTAS.
009000*
009100 FD  USUARIO-FILE
009200     LABEL RECORD STANDARD
009300     VALUE OF FILE-ID IS "USERFILE".
009400 01  USUARIO-FILE-REG.
009500     02  USR-ID                    PIC 9(10).
009600     02  USR-NOMBRE                PIC X(20).
009700*
009800* FICHERO MAESTRO DE CUENTAS - IMAGEN DE ENTRADA.
009900* OT-0771: LA FECHA SE GUARDA COMPACTA (9(16)) PARA AHORRAR
010000* ESPACIO EN CINTA; EL FORMATO ISO LARGO SOLO VIVE EN MEMORIA.
010100* CUANDO UNA CUENTA NO TIENE FECHA DE BAJA (SIGUE ACTIVA) EL
010200* CAMPO VIENE A CEROS - VER EXPANDIR-FECHA-BAJA MAS ABAJO.
010300*
010400 FD  CUENTA-FILE-IN
010500     LABEL RECORD STANDARD
010600     VALUE OF FILE-ID IS "ACCTFILE".
010700 01  CUENTA-FILE-REG-IN.
010800     02  CTA-NUMERO-IN             PIC X(10).
010900     02  CTA-USUARIO-ID-IN         PIC 9(10).
011000     02  CTA-ESTADO-IN             PIC X(12).
011100     02  CTA-SALDO-IN              PIC S9(11).
011200     02  CTA-FECHA-ALTA-IN         PIC 9(16).
011300     02  CTA-FECHA-BAJA-IN         PIC 9(16).
011400     02  FILLER                    PIC X(04).
011500*
011600* FICHERO MAESTRO DE CUENTAS - IMAGEN DE SALIDA FIN DE PROCESO.
011700* MISMO LAYOUT QUE EL DE ENTRADA; SE REGRABA COMPLETO CADA
011800* EJECUCION (NO ES UN FICHERO DE MOVIMIENTOS, ES LA FOTO FINAL
011900* DE TODAS LAS CUENTAS PARA ALIMENTAR EL PROCESO DEL DIA SIGTE.
012000*
012100 FD  CUENTA-FILE-OUT
012200     LABEL RECORD STANDARD
012300     VALUE OF FILE-ID IS "ACCTOUT".
012400 01  CUENTA-FILE-REG-OUT.
012500     02  CTA-NUMERO-OUT            PIC X(10).
012600     02  CTA-USUARIO-ID-OUT        PIC 9(10).
012700     02  CTA-ESTADO-OUT            PIC X(12).
012800     02  CTA-SALDO-OUT             PIC S9(11).
012900     02  CTA-FECHA-ALTA-OUT        PIC 9(16).
013000     02  CTA-FECHA-BAJA-OUT        PIC 9(16).
013100     02  FILLER                    PIC X(04).
013200*
013300* FICHERO DE PETICIONES DE ENTRADA (EN ORDEN DE LLEGADA).
013400* PET-ACCION TRAE UNA DE CREATE/DELETE/LIST/USE/CANCEL/QUERY;
013500* NO TODAS LAS PETICIONES USAN TODOS LOS CAMPOS (P.EJ. LIST NO
013600* NECESITA IMPORTE NI ID-MOVIMIENTO) PERO EL REGISTRO ES FIJO
013700* PARA TODAS - LOS SUBPROGRAMAS IGNORAN LO QUE NO LES HACE FALTA.
013800*
013900 FD  PETICION-FILE
014000     LABEL RECORD STANDARD
014100     VALUE OF FILE-ID IS "REQFILE".
014200 01  PETICION-FILE-REG.
014300     02  PET-ACCION                PIC X(08).
014400     02  PET-USUARIO-ID            PIC 9(10).
014500     02  PET-NUMERO-CUENTA         PIC X(10).
014600     02  PET-IMPORTE               PIC 9(10).
014700     02  PET-ID-MOVIMIENTO         PIC X(32).
014800*
014900* DIARIO DE MOVIMIENTOS (USO / CANCELACION) - SOLO ESCRITURA.
015000* OT-0410: SE CREA PARA DEJAR RASTRO DE CADA USO DE SALDO;
015100* OT-0455 AÑADE LAS CANCELACIONES AL MISMO DIARIO PARA QUE
015200* CANCEL/QUERY PUEDAN LOCALIZAR EL MOVIMIENTO ORIGINAL POR ID
015300* SIN TENER QUE ABRIR UN SEGUNDO FICHERO.
015400*
015500 FD  MOVIMIENTO-FILE
015600     LABEL RECORD STANDARD
015700     VALUE OF FILE-ID IS "TXNFILE".
015800 01  MOVIMIENTO-FILE-REG.
015900     02  MOV-ID                    PIC X(32).
016000     02  MOV-TIPO                  PIC X(06).
016100     02  MOV-RESULTADO             PIC X(01).
016200     02  MOV-NUMERO-CUENTA         PIC X(10).
016300     02  MOV-IMPORTE               PIC S9(10).
016400     02  MOV-SALDO-RESULTANTE      PIC S9(11).
016500     02  MOV-FECHA-HORA            PIC X(26).
016600*
016700* INFORME DE RESPUESTAS Y TOTALES FIN DE PROCESO.
016800* CADA PETICION GENERA AL MENOS UNA LINEA (VARIAS EN EL CASO DE
016900* LIST); EL BLOQUE DE TOTALES SE ESCRIBE UNA SOLA VEZ, AL FINAL,
017000* CON INF-ACCION = "TOTALS  ". VER OT-0772 MAS ABAJO SOBRE EL
017100* ANCHO DE INF-DETALLE.
017200*
017300 FD  INFORME-FILE
017400     LABEL RECORD STANDARD
017500     VALUE OF FILE-ID IS "RPTFILE".
017600 01  INFORME-FILE-REG.
017700     02  INF-ACCION                PIC X(08).
017800     02  INF-ESTADO                PIC X(02).
017900     02  INF-CODIGO-ERROR          PIC X(30).
018000     02  INF-DETALLE               PIC X(60).
018100     02  FILLER                    PIC X(04).
018200
018300 WORKING-STORAGE SECTION.
018400*
018500* CODIGOS DE ESTADO DE FICHERO - "00" ES EXITO EN TODOS LOS
018600* VERBOS DE E/S QUE USA ESTE PROGRAMA (OPEN/READ/WRITE/CLOSE).
018700*
018800 77  FS-USUARIOS                   PIC X(02).
018900 77  FS-CUENTAS-IN                 PIC X(02).
019000 77  FS-CUENTAS-OUT                PIC X(02).
019100 77  FS-PETICIONES                 PIC X(02).
019200 77  FS-MOVIMIENTOS                PIC X(02).
019300 77  FS-INFORME                    PIC X(02).
019400
019500 01  FIN-PETICIONES-SW             PIC X(01) VALUE "N".
019600     88  NO-HAY-MAS-PETICIONES     VALUE "S".
019700
019800*
019900* BLOQUE DE FECHA/HORA DE PROCESO (COMUN A TODO EL SISTEMA).
020000* SE RELLENA UNA SOLA VEZ POR PETICION QUE LO NECESITE, A PARTIR
020100* DE ACCEPT FROM DATE/TIME EN LOS SUBPROGRAMAS DE SERVICIO; ESTE
020200* PROGRAMA SOLO LO USA COMO AREA DE TRABAJO PARA EXPANDIR Y
020300* COMPACTAR LAS FECHAS DE ALTA/BAJA DE CUENTA AL LEER/ESCRIBIR
020400* ACCTFILE/ACCTOUT (VER EXPANDIR-FECHA-ALTA/BAJA Y COMPACTAR-ISO).
020500*
020600 01  CAMPOS-FECHA.
020700     05  FECHA.
020800         10  ANO                   PIC 9(4).
020900         10  MES                   PIC 9(2).
021000         10  DIA                   PIC 9(2).
021100     05  HORA.
021200         10  HORAS                 PIC 9(2).
021300         10  MINUTOS               PIC 9(2).
021400         10  SEGUNDOS              PIC 9(2).
021500         10  MILISEGUNDOS          PIC 9(2).
021600     05  DIF-GMT                   PIC S9(4).
021700*
021800* REDEFINICION QUE PERMITE TRATAR TODA LA FECHA/HORA COMO UN
021900* UNICO NUMERO DE 16 DIGITOS (YYYYMMDDHHMMSSMM) PARA GRABARLA
022000* COMPACTA EN ACCTFILE/ACCTOUT SIN GASTAR LOS 26 BYTES DEL
022100* FORMATO ISO EN CINTA - VER LA NOTA DE DISEÑO SOBRE ANCHOS.
022200*
022300 01  FECHA-NUMERICA REDEFINES CAMPOS-FECHA.
022400     05  FECHA-HORA-COMPACTA       PIC 9(16).
022500     05  FILLER                    PIC S9(4).
022600 77  FECHA-ISO-ACTUAL              PIC X(26).
022700
022800*
022900* TABLA DE USUARIOS - CARGADA UNA VEZ DE USERFILE. 2000 ENTRADAS
023000* ES EL TOPE HISTORICO DE ALTAS DE USUARIO DE UNIZARBANK EN UN
023100* CIERRE (CARGAR-USUARIOS CORTA CON PSYS-ERR SI SE SUPERA).
023200*
023300 01  USUARIO-TABLA.
023400     02  USUARIO-ELEM OCCURS 2000 TIMES
023500         INDEXED BY USUARIO-IDX.
023600         03  USUARIO-ID            PIC 9(10).
023700         03  USUARIO-NOMBRE        PIC X(20).
023800 77  NUM-USUARIOS                  PIC 9(05) COMP.
023900
024000*
024100* TABLA DE CUENTAS - CARGADA DE ACCTFILE, REGRABADA A ACCTOUT.
024200* OT-0601 AMPLIO EL TOPE DE 1500 A 3000 CUANDO SE SUPERO EN
024300* PRODUCCION EL DIA DE LA CAMPAÑA DE CAPTACION DE OTOÑO DEL 96.
024400* CUENTA-ESTADO SOLO TOMA LOS DOS VALORES DE LOS 88-LEVELS: UNA
024500* CUENTA DADA DE BAJA (CANCEL DE LA CUENTA, NO DEL MOVIMIENTO)
024600* NO SE ELIMINA DE LA TABLA, SOLO CAMBIA DE ESTADO Y CONSERVA SU
024700* SALDO Y FECHA DE ALTA PARA AUDITORIA.
024800*
024900 01  CUENTA-TABLA.
025000     02  CUENTA-ELEM OCCURS 3000 TIMES
025100         INDEXED BY CUENTA-IDX.
025200         03  CUENTA-NUMERO         PIC X(10).
025300         03  CUENTA-USUARIO-ID     PIC 9(10).
025400         03  CUENTA-ESTADO         PIC X(12).
025500             88  CUENTA-ACTIVA     VALUE "IN_USE      ".
025600             88  CUENTA-BAJA       VALUE "UNREGISTERED".
025700         03  CUENTA-SALDO          PIC S9(11).
025800         03  CUENTA-FECHA-ALTA     PIC X(26).
025900         03  CUENTA-FECHA-BAJA     PIC X(26).
026000 77  NUM-CUENTAS                   PIC 9(05) COMP.
026100 77  NUMERO-CUENTA-MAX             PIC 9(10) VALUE ZEROS.
026200*
026300* OT-0733: REDEFINICION QUE AISLA LOS 6 DIGITOS BAJOS DEL NUMERO
026400* DE CUENTA MAS ALTO CARGADO - LA NUMERACION DE NUEVAS CUENTAS
026500* ARRANCA SIEMPRE EN "1000000000" (VER ACCTSVC), ASI QUE LOS 4
026600* DIGITOS ALTOS SON SIEMPRE "1000" Y SOLO INTERESA EL RESTO PARA
026700* DETECTAR RAPIDO SI EL CONTADOR SE ACERCA AL LIMITE DE 9(10).
026800*
026900 01  NUMERO-CUENTA-MAX-R REDEFINES NUMERO-CUENTA-MAX.
027000     02  FILLER                    PIC 9(04).
027100     02  NUMERO-CUENTA-MAX-BAJO    PIC 9(06).
027200
027300*
027400* DIARIO DE MOVIMIENTOS DE LA EJECUCION - PARA CANCEL/QUERY.
027500* SE RELLENA EN MEMORIA POR ACCTSVC/TRANSVC (USO Y CANCELACION
027600* AÑADEN, LIST/CREATE/DELETE NO TOCAN ESTA TABLA) Y SE VUELCA A
027700* TXNFILE AL FINAL DE CADA PETICION EN GRABAR-MOVIMIENTOS-NUEVOS -
027800* CANCEL Y QUERY BUSCAN AQUI EL MOVIMIENTO ORIGINAL POR ID SIN
027900* TENER QUE RELEER EL DIARIO YA ESCRITO EN DISCO.
028000*
028100 01  MOVIMIENTO-TABLA.
028200     02  MOVIMIENTO-ELEM OCCURS 4000 TIMES
028300         INDEXED BY MOVIMIENTO-IDX.
028400         03  MOVIMIENTO-ID         PIC X(32).
028500         03  MOVIMIENTO-TIPO       PIC X(06).
028600         03  MOVIMIENTO-RESULTADO  PIC X(01).
028700         03  MOVIMIENTO-CUENTA     PIC X(10).
028800         03  MOVIMIENTO-IMPORTE    PIC S9(10).
028900         03  MOVIMIENTO-SALDO      PIC S9(11).
029000         03  MOVIMIENTO-FECHA      PIC X(26).
029100 77  NUM-MOVIMIENTOS                PIC 9(05) COMP.
029200*
029300* NUM-MOVIMIENTOS-ANTES GUARDA LA MARCA DE AGUA DE LA TABLA
029400* ANTES DE LLAMAR AL SERVICIO, PARA QUE GRABAR-MOVIMIENTOS-NUEVOS
029500* SOLO ESCRIBA EN TXNFILE LAS ENTRADAS AÑADIDAS POR ESTA PETICION
029600* (SIN VOLVER A GRABAR LAS DE PETICIONES ANTERIORES).
029700*
029800 77  NUM-MOVIMIENTOS-ANTES          PIC 9(05) COMP.
029900
030000*
030100* TABLA DE RESPUESTAS DEVUELTA POR LOS SUBPROGRAMAS DE SERVICIO.
030200* 20 ENTRADAS BASTA CON HOLGURA PARA LIST (EL MAYOR NUMERO DE
030300* CUENTAS QUE PUEDE TENER UN USUARIO ES 10, OT-0362).
030400*
030500 01  RESPUESTA-TABLA.
030600     02  RESPUESTA-ELEM OCCURS 20 TIMES
030700         INDEXED BY RESPUESTA-IDX.
030800         03  RESPUESTA-ACCION      PIC X(08).
030900         03  RESPUESTA-ESTADO      PIC X(02).
031000         03  RESPUESTA-CODIGO      PIC X(30).
031100         03  RESPUESTA-DETALLE     PIC X(60).
031200 77  NUM-RESPUESTAS                PIC 9(03) COMP.
031300
031400*
031500* CONTADORES DE CIERRE DE PROCESO - SE VUELCAN EN ESCRIBIR-
031600* TOTALES AL FINAL DE LA EJECUCION. TODOS COMP PORQUE SOLO SE
031700* USAN PARA ARITMETICA, NUNCA SE IMPRIMEN DIRECTAMENTE (LAS
031800* VERSIONES EDITADAS ESTAN EN CONTADORES-EDITADOS MAS ABAJO).
031900*
032000 01  CONTADORES-PROCESO.
032100     02  PETICIONES-LEIDAS         PIC 9(07) COMP.
032200     02  PETICIONES-OK             PIC 9(07) COMP.
032300     02  PETICIONES-ERROR          PIC 9(07) COMP.
032400     02  USOS-EXITO                PIC 9(07) COMP.
032500     02  USOS-FALLO                PIC 9(07) COMP.
032600     02  CANCELACIONES             PIC 9(07) COMP.
032700     02  CUENTAS-CREADAS           PIC 9(07) COMP.
032800     02  CUENTAS-BAJA              PIC 9(07) COMP.
032900     02  IMPORTE-USOS-EXITO        PIC S9(12) COMP.
033000     02  FILLER                    PIC X(01).
033100*
033200* VERSIONES CON ZERO-SUPPRESS DE LOS CONTADORES DE ARRIBA, PARA
033300* PODERLOS METER DIRECTAMENTE EN LOS STRING DE ESCRIBIR-TOTALES.
033400*
033500 01  CONTADORES-EDITADOS.
033600     02  PETICIONES-LEIDAS-ED      PIC ZZZZZZ9.
033700     02  PETICIONES-OK-ED          PIC ZZZZZZ9.
033800     02  PETICIONES-ERROR-ED       PIC ZZZZZZ9.
033900     02  USOS-EXITO-ED             PIC ZZZZZZ9.
034000     02  USOS-FALLO-ED             PIC ZZZZZZ9.
034100     02  CANCELACIONES-ED          PIC ZZZZZZ9.
034200     02  CUENTAS-CREADAS-ED        PIC ZZZZZZ9.
034300     02  CUENTAS-BAJA-ED           PIC ZZZZZZ9.
034400     02  IMPORTE-USOS-EXITO-ED     PIC ZZZZZZZZZZZ9.
034500     02  FILLER                    PIC X(01).
034600
034700*
034800* LINEA-TOTAL-1/2 QUEDAN DEL DISEÑO ORIGINAL DE OT-0512 (UN SOLO
034900* BUFFER PARA COMPONER LA LINEA DE TOTALES ANTES DE MOVERLA A
035000* INF-DETALLE); ESCRIBIR-TOTALES YA NO LAS USA DESDE OT-0648
035100* (ESCRIBE DIRECTO SOBRE INF-DETALLE CON STRING) PERO SE DEJAN
035200* DECLARADAS - VARIOS JOBS DE EXPLOTACION LAS REFERENCIAN EN
035300* COMENTARIOS DE CONTROL Y NO CONVIENE MOVER EL LAYOUT DE LA WS.
035400*
035500 01  LINEA-TOTAL-1                 PIC X(60) VALUE SPACES.
035600 01  LINEA-TOTAL-2 REDEFINES LINEA-TOTAL-1.
035700     02  FILLER                    PIC X(60).
035800
035900 01  INDICES-DE-TRABAJO.
036000     02  IDX-RESPUESTA             PIC 9(02) COMP.
036100
036200 PROCEDURE DIVISION.
036300*****************************************************************
036400* PARRAFO PRINCIPAL - ARRANQUE, PROCESO Y CIERRE.
036500*****************************************************************
036600 INICIO.
036700     PERFORM ABRIR-FICHEROS THRU ABRIR-FICHEROS-EXIT.
036800     PERFORM INICIALIZAR-CONTADORES
036900         THRU INICIALIZAR-CONTADORES-EXIT.
037000     PERFORM CARGAR-USUARIOS THRU CARGAR-USUARIOS-EXIT.
037100     PERFORM CARGAR-CUENTAS THRU CARGAR-CUENTAS-EXIT.
037200*
037300* EL BUCLE PRINCIPAL PROCESA UNA PETICION POR VUELTA (LEE,
037400* DESPACHA AL SUBPROGRAMA, ESCRIBE RESPUESTA) HASTA AGOTAR
037500* REQFILE - NO HAY PROCESO POR LOTES DE VARIAS PETICIONES A LA
037600* VEZ, CADA UNA ES ATOMICA RESPECTO A LAS DEMAS.
037700*
037800     PERFORM PROCESO-PRINCIPAL THRU PROCESO-PRINCIPAL-EXIT
037900         UNTIL NO-HAY-MAS-PETICIONES.
038000     PERFORM FIN-DE-TRABAJO THRU FIN-DE-TRABAJO-EXIT.
038100     STOP RUN.
038200
038300*
038400* APERTURA DE LOS SEIS FICHEROS DEL PROCESO. CUALQUIER FALLO DE
038500* APERTURA ES FATAL (VA A PSYS-ERR) - NO TIENE SENTIDO CONTINUAR
038600* UN CIERRE DE CUENTAS SIN ALGUNO DE LOS FICHEROS DE ENTRADA O
038700* SALIDA, ASI QUE NO SE INTENTA UN MODO DEGRADADO.
038800*
038900 ABRIR-FICHEROS.
039000     OPEN INPUT USUARIO-FILE.
039100     IF FS-USUARIOS NOT = "00"
039200         GO TO PSYS-ERR.
039300     OPEN INPUT CUENTA-FILE-IN.
039400     IF FS-CUENTAS-IN NOT = "00"
039500         GO TO PSYS-ERR.
039600     OPEN OUTPUT CUENTA-FILE-OUT.
039700     IF FS-CUENTAS-OUT NOT = "00"
039800         GO TO PSYS-ERR.
039900     OPEN INPUT PETICION-FILE.
040000     IF FS-PETICIONES NOT = "00"
040100         GO TO PSYS-ERR.
040200     OPEN OUTPUT MOVIMIENTO-FILE.
040300     IF FS-MOVIMIENTOS NOT = "00"
040400         GO TO PSYS-ERR.
040500     OPEN OUTPUT INFORME-FILE.
040600     IF FS-INFORME NOT = "00"
040700         GO TO PSYS-ERR.
040800 ABRIR-FICHEROS-EXIT.
040900     EXIT.
041000
041100 INICIALIZAR-CONTADORES.
041200     INITIALIZE CONTADORES-PROCESO.
041300     MOVE ZEROS TO NUM-USUARIOS.
041400     MOVE ZEROS TO NUM-CUENTAS.
041500     MOVE ZEROS TO NUM-MOVIMIENTOS.
041600     MOVE ZEROS TO NUMERO-CUENTA-MAX.
041700 INICIALIZAR-CONTADORES-EXIT.
041800     EXIT.
041900
042000*
042100* CARGA DEL FICHERO DE USUARIOS COMPLETO EN LA TABLA EN MEMORIA.
042200* SI SE ALCANZA EL TOPE DE 2000 SE CORTA CON PSYS-ERR EN VEZ DE
042300* SEGUIR CON UNA TABLA INCOMPLETA - MEJOR PARAR EL CIERRE QUE
042400* DEJAR USUARIOS SIN VALIDAR EN LAS PETICIONES QUE VENGAN DESPUES.
042500*
042600 CARGAR-USUARIOS.
042700     READ USUARIO-FILE
042800         AT END GO TO CARGAR-USUARIOS-EXIT.
042900     IF NUM-USUARIOS = 2000
043000         GO TO PSYS-ERR.
043100     ADD 1 TO NUM-USUARIOS.
043200     SET USUARIO-IDX TO NUM-USUARIOS.
043300     MOVE USR-ID TO USUARIO-ID (USUARIO-IDX).
043400     MOVE USR-NOMBRE TO USUARIO-NOMBRE (USUARIO-IDX).
043500     GO TO CARGAR-USUARIOS.
043600 CARGAR-USUARIOS-EXIT.
043700     CLOSE USUARIO-FILE.
043800
043900*
044000* CARGA DEL FICHERO DE CUENTAS Y CALCULO DEL NUMERO MAS ALTO.
044100* NUMERO-CUENTA-MAX SE USA LUEGO EN ACCTSVC PARA NUMERAR LAS
044200* ALTAS DE ESTA EJECUCION (SIGUIENTE = MAX + 1); SE CALCULA AQUI,
044300* NO EN ACCTSVC, PORQUE SOLO ESTE PROGRAMA VE EL FICHERO COMPLETO
044400* ANTES DE EMPEZAR A DESPACHAR PETICIONES.
044500*
044600 CARGAR-CUENTAS.
044700     READ CUENTA-FILE-IN
044800         AT END GO TO CARGAR-CUENTAS-EXIT.
044900     IF NUM-CUENTAS = 3000
045000         GO TO PSYS-ERR.
045100     ADD 1 TO NUM-CUENTAS.
045200     SET CUENTA-IDX TO NUM-CUENTAS.
045300     MOVE CTA-NUMERO-IN TO CUENTA-NUMERO (CUENTA-IDX).
045400     MOVE CTA-USUARIO-ID-IN TO CUENTA-USUARIO-ID (CUENTA-IDX).
045500     MOVE CTA-ESTADO-IN TO CUENTA-ESTADO (CUENTA-IDX).
045600     MOVE CTA-SALDO-IN TO CUENTA-SALDO (CUENTA-IDX).
045700     PERFORM EXPANDIR-FECHA-ALTA THRU EXPANDIR-FECHA-ALTA-EXIT.
045800     PERFORM EXPANDIR-FECHA-BAJA THRU EXPANDIR-FECHA-BAJA-EXIT.
045900     IF CTA-NUMERO-IN > NUMERO-CUENTA-MAX
046000         MOVE CTA-NUMERO-IN TO NUMERO-CUENTA-MAX.
046100     GO TO CARGAR-CUENTAS.
046200 CARGAR-CUENTAS-EXIT.
046300     CLOSE CUENTA-FILE-IN.
046400
046500*
046600* EXPANDE LA FECHA DE ALTA COMPACTA DE ACCTFILE (9(16)) AL
046700* FORMATO ISO LARGO (X(26)) QUE MANEJAN ACCTSVC/TRANSVC EN
046800* MEMORIA. UNA CUENTA SIEMPRE TIENE FECHA DE ALTA, ASI QUE AQUI
046900* NO SE COMPRUEBA CEROS COMO EN LA DE BAJA (VER MAS ABAJO).
047000*
047100 EXPANDIR-FECHA-ALTA.
047200     MOVE SPACES TO CUENTA-FECHA-ALTA (CUENTA-IDX).
047300     IF CTA-FECHA-ALTA-IN NOT = ZEROS
047400         MOVE CTA-FECHA-ALTA-IN TO FECHA-HORA-COMPACTA
047500         PERFORM FORMATEAR-FECHA-ISO
047600             THRU FORMATEAR-FECHA-ISO-EXIT
047700         MOVE FECHA-ISO-ACTUAL TO CUENTA-FECHA-ALTA (CUENTA-IDX).
047800 EXPANDIR-FECHA-ALTA-EXIT.
047900     EXIT.
048000
048100*
048200* IGUAL QUE LA ANTERIOR PERO PARA LA FECHA DE BAJA. UNA CUENTA
048300* ACTIVA TRAE CTA-FECHA-BAJA-IN A CEROS (NUNCA SE HA DADO DE
048400* BAJA), Y EN ESE CASO CUENTA-FECHA-BAJA SE DEJA A ESPACIOS EN
048500* VEZ DE INTENTAR FORMATEAR UNA FECHA "01/01/0000" QUE NO
048600* SIGNIFICARIA NADA.
048700*
048800 EXPANDIR-FECHA-BAJA.
048900     MOVE SPACES TO CUENTA-FECHA-BAJA (CUENTA-IDX).
049000     IF CTA-FECHA-BAJA-IN NOT = ZEROS
049100         MOVE CTA-FECHA-BAJA-IN TO FECHA-HORA-COMPACTA
049200         PERFORM FORMATEAR-FECHA-ISO
049300             THRU FORMATEAR-FECHA-ISO-EXIT
049400         MOVE FECHA-ISO-ACTUAL TO CUENTA-FECHA-BAJA (CUENTA-IDX).
049500 EXPANDIR-FECHA-BAJA-EXIT.
049600     EXIT.
049700
049800*****************************************************************
049900* BUCLE PRINCIPAL - LEE PETICIONES Y DESPACHA AL SERVICIO.
050000*****************************************************************
050100 PROCESO-PRINCIPAL.
050200     PERFORM LEER-PETICION THRU LEER-PETICION-EXIT.
050300     IF NO-HAY-MAS-PETICIONES
050400         GO TO PROCESO-PRINCIPAL-EXIT.
050500     ADD 1 TO PETICIONES-LEIDAS.
050600     PERFORM DESPACHAR-PETICION THRU DESPACHAR-PETICION-EXIT.
050700     PERFORM ESCRIBIR-RESPUESTAS THRU ESCRIBIR-RESPUESTAS-EXIT.
050800 PROCESO-PRINCIPAL-EXIT.
050900     EXIT.
051000
051100 LEER-PETICION.
051200     READ PETICION-FILE
051300         AT END MOVE "S" TO FIN-PETICIONES-SW
051400         GO TO LEER-PETICION-EXIT.
051500 LEER-PETICION-EXIT.
051600     EXIT.
051700
051800*
051900* DESPACHO A CADA SERVICIO SEGUN LA ACCION SOLICITADA. CREATE/
052000* DELETE/LIST VAN A ACCTSVC (ALTA/BAJA/LISTADO DE CUENTAS); USE/
052100* CANCEL/QUERY VAN A TRANSVC (MOVIMIENTOS DE SALDO). LOS DOS
052200* SUBPROGRAMAS COMPARTEN LAS TABLAS DE USUARIOS Y CUENTAS PERO
052300* SOLO TRANSVC RECIBE LA TABLA DE MOVIMIENTOS Y SUS CONTADORES -
052400* ACCTSVC NO ESCRIBE NUNCA EN EL DIARIO DE MOVIMIENTOS.
052500*
052600 DESPACHAR-PETICION.
052700     MOVE ZEROS TO NUM-RESPUESTAS.
052800     MOVE NUM-MOVIMIENTOS TO NUM-MOVIMIENTOS-ANTES.
052900     EVALUATE PET-ACCION
053000         WHEN "CREATE"
053100             CALL "ACCTSVC" USING USUARIO-TABLA NUM-USUARIOS
053200                  CUENTA-TABLA NUM-CUENTAS NUMERO-CUENTA-MAX
053300                  PETICION-FILE-REG RESPUESTA-TABLA
053400                  NUM-RESPUESTAS CUENTAS-CREADAS CUENTAS-BAJA
053500         WHEN "DELETE"
053600             CALL "ACCTSVC" USING USUARIO-TABLA NUM-USUARIOS
053700                  CUENTA-TABLA NUM-CUENTAS NUMERO-CUENTA-MAX
053800                  PETICION-FILE-REG RESPUESTA-TABLA
053900                  NUM-RESPUESTAS CUENTAS-CREADAS CUENTAS-BAJA
054000         WHEN "LIST"
054100             CALL "ACCTSVC" USING USUARIO-TABLA NUM-USUARIOS
054200                  CUENTA-TABLA NUM-CUENTAS NUMERO-CUENTA-MAX
054300                  PETICION-FILE-REG RESPUESTA-TABLA
054400                  NUM-RESPUESTAS CUENTAS-CREADAS CUENTAS-BAJA
054500         WHEN "USE"
054600             CALL "TRANSVC" USING USUARIO-TABLA NUM-USUARIOS
054700                  CUENTA-TABLA NUM-CUENTAS
054800                  MOVIMIENTO-TABLA NUM-MOVIMIENTOS
054900                  PETICION-FILE-REG RESPUESTA-TABLA
055000                  NUM-RESPUESTAS USOS-EXITO USOS-FALLO
055100                  CANCELACIONES IMPORTE-USOS-EXITO
055200         WHEN "CANCEL"
055300             CALL "TRANSVC" USING USUARIO-TABLA NUM-USUARIOS
055400                  CUENTA-TABLA NUM-CUENTAS
055500                  MOVIMIENTO-TABLA NUM-MOVIMIENTOS
055600                  PETICION-FILE-REG RESPUESTA-TABLA
055700                  NUM-RESPUESTAS USOS-EXITO USOS-FALLO
055800                  CANCELACIONES IMPORTE-USOS-EXITO
055900         WHEN "QUERY"
056000             CALL "TRANSVC" USING USUARIO-TABLA NUM-USUARIOS
056100                  CUENTA-TABLA NUM-CUENTAS
056200                  MOVIMIENTO-TABLA NUM-MOVIMIENTOS
056300                  PETICION-FILE-REG RESPUESTA-TABLA
056400                  NUM-RESPUESTAS USOS-EXITO USOS-FALLO
056500                  CANCELACIONES IMPORTE-USOS-EXITO
056600         WHEN OTHER
056700             PERFORM RESPUESTA-ACCION-INVALIDA
056800                 THRU RESPUESTA-ACCION-INVALIDA-EXIT
056900     END-EVALUATE.
057000     PERFORM GRABAR-MOVIMIENTOS-NUEVOS
057100         THRU GRABAR-MOVIMIENTOS-NUEVOS-EXIT.
057200 DESPACHAR-PETICION-EXIT.
057300     EXIT.
057400
057500*
057600* PET-ACCION QUE NO ES NINGUNA DE LAS SEIS RECONOCIDAS - NO SE
057700* LLAMA A NINGUN SUBPROGRAMA, SE DEVUELVE DIRECTAMENTE UN ERROR
057800* DE PETICION INVALIDA. NUM-RESPUESTAS SE FIJA A 1 PORQUE ESTE
057900* CASO SOLO PUEDE PRODUCIR UNA UNICA LINEA DE RESPUESTA.
058000*
058100 RESPUESTA-ACCION-INVALIDA.
058200     MOVE 1 TO NUM-RESPUESTAS.
058300     MOVE PET-ACCION TO RESPUESTA-ACCION (1).
058400     MOVE "ER" TO RESPUESTA-ESTADO (1).
058500     MOVE "INVALID_REQUEST" TO RESPUESTA-CODIGO (1).
058600     MOVE SPACES TO RESPUESTA-DETALLE (1).
058700 RESPUESTA-ACCION-INVALIDA-EXIT.
058800     EXIT.
058900
059000*
059100* VUELCA AL DIARIO LAS ENTRADAS QUE EL SERVICIO HAYA AÑADIDO.
059200* SOLO ESCRIBE LAS ENTRADAS NUEVAS DESDE NUM-MOVIMIENTOS-ANTES
059300* (LA MARCA DE AGUA TOMADA EN DESPACHAR-PETICION) HASTA
059400* NUM-MOVIMIENTOS ACTUAL - CREATE/DELETE/LIST NUNCA AÑADEN
059500* ENTRADAS ASI QUE PARA ESAS PETICIONES ESTE PARRAFO NO ESCRIBE
059600* NADA Y SALE EN LA PRIMERA COMPARACION.
059700*
059800 GRABAR-MOVIMIENTOS-NUEVOS.
059900     IF NUM-MOVIMIENTOS = NUM-MOVIMIENTOS-ANTES
060000         GO TO GRABAR-MOVIMIENTOS-NUEVOS-EXIT.
060100     SET MOVIMIENTO-IDX TO NUM-MOVIMIENTOS-ANTES.
060200     SET MOVIMIENTO-IDX UP BY 1.
060300 GRABAR-MOVIMIENTOS-BUCLE.
060400     MOVE MOVIMIENTO-ID (MOVIMIENTO-IDX) TO MOV-ID.
060500     MOVE MOVIMIENTO-TIPO (MOVIMIENTO-IDX) TO MOV-TIPO.
060600     MOVE MOVIMIENTO-RESULTADO (MOVIMIENTO-IDX) TO MOV-RESULTADO.
060700     MOVE MOVIMIENTO-CUENTA (MOVIMIENTO-IDX) TO MOV-NUMERO-CUENTA.
060800     MOVE MOVIMIENTO-IMPORTE (MOVIMIENTO-IDX) TO MOV-IMPORTE.
060900     MOVE MOVIMIENTO-SALDO (MOVIMIENTO-IDX)
061000         TO MOV-SALDO-RESULTANTE.
061100     MOVE MOVIMIENTO-FECHA (MOVIMIENTO-IDX) TO MOV-FECHA-HORA.
061200     WRITE MOVIMIENTO-FILE-REG.
061300     IF FS-MOVIMIENTOS NOT = "00"
061400         GO TO PSYS-ERR.
061500     SET MOVIMIENTO-IDX UP BY 1.
061600     IF MOVIMIENTO-IDX NOT > NUM-MOVIMIENTOS
061700         GO TO GRABAR-MOVIMIENTOS-BUCLE.
061800 GRABAR-MOVIMIENTOS-NUEVOS-EXIT.
061900     EXIT.
062000
062100*
062200* ESCRITURA DE UNA O VARIAS LINEAS DE RESPUESTA (LIST DEVUELVE
062300* VARIAS) Y ACTUALIZACION DE CONTADORES DE PETICION. UNA PETICION
062400* SE CUENTA COMO OK O ERROR POR CADA LINEA DE RESPUESTA, NO POR
062500* PETICION - EN LIST, SI UNA DE LAS N CUENTAS DEVUELTAS TRAJERA
062600* ESTADO ERROR (NO OCURRE HOY, PERO EL CONTADOR ESTA PREPARADO
062700* PARA ELLO), SE CONTARIA POR SEPARADO DE LAS DEMAS.
062800*
062900 ESCRIBIR-RESPUESTAS.
063000     IF NUM-RESPUESTAS = 0
063100         GO TO ESCRIBIR-RESPUESTAS-EXIT.
063200     MOVE 1 TO IDX-RESPUESTA.
063300 ESCRIBIR-RESPUESTAS-BUCLE.
063400     MOVE RESPUESTA-ACCION (IDX-RESPUESTA) TO INF-ACCION.
063500     MOVE RESPUESTA-ESTADO (IDX-RESPUESTA) TO INF-ESTADO.
063600     MOVE RESPUESTA-CODIGO (IDX-RESPUESTA) TO INF-CODIGO-ERROR.
063700     MOVE RESPUESTA-DETALLE (IDX-RESPUESTA) TO INF-DETALLE.
063800     MOVE SPACES TO FILLER OF INFORME-FILE-REG.
063900     WRITE INFORME-FILE-REG.
064000     IF FS-INFORME NOT = "00"
064100         GO TO PSYS-ERR.
064200     IF RESPUESTA-ESTADO (IDX-RESPUESTA) = "OK"
064300         ADD 1 TO PETICIONES-OK
064400     ELSE
064500         ADD 1 TO PETICIONES-ERROR.
064600     ADD 1 TO IDX-RESPUESTA.
064700     IF IDX-RESPUESTA NOT > NUM-RESPUESTAS
064800         GO TO ESCRIBIR-RESPUESTAS-BUCLE.
064900 ESCRIBIR-RESPUESTAS-EXIT.
065000     EXIT.
065100
065200*****************************************************************
065300* FIN DE TRABAJO - VOLCADO DE CUENTAS Y TOTALES.
065400*****************************************************************
065500*
065600* AL TERMINAR EL BUCLE DE PETICIONES SE REGRABA LA TABLA DE
065700* CUENTAS COMPLETA (ALTAS, BAJAS Y SALDOS ACTUALIZADOS POR TODA
065800* LA EJECUCION) Y SE ESCRIBEN LOS TOTALES; SOLO ENTONCES SE
065900* CIERRAN LOS FICHEROS QUE SIGUEN ABIERTOS.
066000*
066100 FIN-DE-TRABAJO.
066200     PERFORM ESCRIBIR-CUENTAS-SALIDA
066300         THRU ESCRIBIR-CUENTAS-SALIDA-EXIT.
066400     PERFORM ESCRIBIR-TOTALES THRU ESCRIBIR-TOTALES-EXIT.
066500     CLOSE PETICION-FILE.
066600     CLOSE CUENTA-FILE-OUT.
066700     CLOSE MOVIMIENTO-FILE.
066800     CLOSE INFORME-FILE.
066900 FIN-DE-TRABAJO-EXIT.
067000     EXIT.
067100
067200*
067300* REGRABA TODA LA TABLA DE CUENTAS EN ACCTOUT, COMPACTANDO LAS
067400* FECHAS DE VUELTA AL FORMATO 9(16) DE FICHERO. SI NO SE CARGO
067500* NINGUNA CUENTA (CIERRE EN VACIO, POCO HABITUAL PERO POSIBLE EN
067600* UN ARRANQUE DE BANCO NUEVO) NO SE ESCRIBE NADA.
067700*
067800 ESCRIBIR-CUENTAS-SALIDA.
067900     IF NUM-CUENTAS = 0
068000         GO TO ESCRIBIR-CUENTAS-SALIDA-EXIT.
068100     SET CUENTA-IDX TO 1.
068200 ESCRIBIR-CUENTAS-SALIDA-BUCLE.
068300     MOVE CUENTA-NUMERO (CUENTA-IDX) TO CTA-NUMERO-OUT.
068400     MOVE CUENTA-USUARIO-ID (CUENTA-IDX) TO CTA-USUARIO-ID-OUT.
068500     MOVE CUENTA-ESTADO (CUENTA-IDX) TO CTA-ESTADO-OUT.
068600     MOVE CUENTA-SALDO (CUENTA-IDX) TO CTA-SALDO-OUT.
068700     PERFORM COMPACTAR-FECHA-ALTA THRU COMPACTAR-FECHA-ALTA-EXIT.
068800     PERFORM COMPACTAR-FECHA-BAJA THRU COMPACTAR-FECHA-BAJA-EXIT.
068900     MOVE SPACES TO FILLER OF CUENTA-FILE-REG-OUT.
069000     WRITE CUENTA-FILE-REG-OUT.
069100     IF FS-CUENTAS-OUT NOT = "00"
069200         GO TO PSYS-ERR.
069300     SET CUENTA-IDX UP BY 1.
069400     IF CUENTA-IDX NOT > NUM-CUENTAS
069500         GO TO ESCRIBIR-CUENTAS-SALIDA-BUCLE.
069600 ESCRIBIR-CUENTAS-SALIDA-EXIT.
069700     EXIT.
069800
069900*
070000* COMPACTA LA FECHA DE ALTA DE VUELTA A 9(16) PARA ACCTOUT. UNA
070100* CUENTA SIEMPRE TIENE FECHA DE ALTA (VER EXPANDIR-FECHA-ALTA),
070200* PERO SE COMPRUEBA SPACES POR SIMETRIA CON COMPACTAR-FECHA-BAJA.
070300*
070400 COMPACTAR-FECHA-ALTA.
070500     MOVE ZEROS TO CTA-FECHA-ALTA-OUT.
070600     IF CUENTA-FECHA-ALTA (CUENTA-IDX) NOT = SPACES
070700         MOVE CUENTA-FECHA-ALTA (CUENTA-IDX) TO FECHA-ISO-ACTUAL
070800         PERFORM COMPACTAR-ISO THRU COMPACTAR-ISO-EXIT
070900         MOVE FECHA-HORA-COMPACTA TO CTA-FECHA-ALTA-OUT.
071000 COMPACTAR-FECHA-ALTA-EXIT.
071100     EXIT.
071200
071300*
071400* COMPACTA LA FECHA DE BAJA DE VUELTA A 9(16). SI LA CUENTA SIGUE
071500* ACTIVA, CUENTA-FECHA-BAJA ESTA A ESPACIOS (NUNCA SE ESCRIBIO)
071600* Y CTA-FECHA-BAJA-OUT SE DEJA A CEROS - MISMA CONVENCION QUE
071700* TRAE EL FICHERO DE ENTRADA PARA UNA CUENTA SIN BAJA.
071800*
071900 COMPACTAR-FECHA-BAJA.
072000     MOVE ZEROS TO CTA-FECHA-BAJA-OUT.
072100     IF CUENTA-FECHA-BAJA (CUENTA-IDX) NOT = SPACES
072200         MOVE CUENTA-FECHA-BAJA (CUENTA-IDX) TO FECHA-ISO-ACTUAL
072300         PERFORM COMPACTAR-ISO THRU COMPACTAR-ISO-EXIT
072400         MOVE FECHA-HORA-COMPACTA TO CTA-FECHA-BAJA-OUT.
072500 COMPACTAR-FECHA-BAJA-EXIT.
072600     EXIT.
072700
072800*
072900* TOTALES FIN DE PROCESO - UNA LINEA DE INFORME POR TOTAL.
073000* OT-0512 CREO ESTE PARRAFO PARA QUE OPERACION PUDIERA CUADRAR
073100* CADA CIERRE SIN TENER QUE CONTAR LINEAS DE RESPUESTA A MANO.
073200* LOS OCHO CONTADORES SE PASAN PRIMERO A SU VERSION EDITADA
073300* (ZERO-SUPPRESS) PORQUE STRING NO ACEPTA CAMPOS COMP DIRECTOS
073400* SIN UNA CONVERSION EXPLICITA A UN CAMPO DISPLAY.
073500*
073600 ESCRIBIR-TOTALES.
073700     MOVE PETICIONES-LEIDAS TO PETICIONES-LEIDAS-ED.
073800     MOVE PETICIONES-OK TO PETICIONES-OK-ED.
073900     MOVE PETICIONES-ERROR TO PETICIONES-ERROR-ED.
074000     MOVE USOS-EXITO TO USOS-EXITO-ED.
074100     MOVE USOS-FALLO TO USOS-FALLO-ED.
074200     MOVE CANCELACIONES TO CANCELACIONES-ED.
074300     MOVE CUENTAS-CREADAS TO CUENTAS-CREADAS-ED.
074400     MOVE CUENTAS-BAJA TO CUENTAS-BAJA-ED.
074500     MOVE IMPORTE-USOS-EXITO TO IMPORTE-USOS-EXITO-ED.
074600
074700     MOVE "TOTALS  " TO INF-ACCION.
074800     MOVE "OK" TO INF-ESTADO.
074900     MOVE SPACES TO INF-CODIGO-ERROR.
075000*
075100* OT-0772: SE LIMPIA INF-DETALLE ANTES DE CADA STRING - EL
075200* CAMPO PODIA ARRASTRAR CARACTERES DEL ULTIMO DETALLE DE
075300* PETICION (ESCRIBIR-RESPUESTAS DEJA INF-DETALLE A 60 POSICIONES)
075400* Y EL STRING NO REESCRIBE MAS ALLA DE LO QUE GENERA, ASI QUE
075500* SIN ESTE MOVE LOS BYTES SOBRANTES DE LA LINEA ANTERIOR
075600* QUEDABAN COLGANDO EN LA LINEA DE TOTALES. LINEA 1: CONTADORES
075700* DE PETICIONES (LEIDAS/OK/ERROR).
075800*
075900     MOVE SPACES TO INF-DETALLE.
076000     STRING "LEIDAS=" PETICIONES-LEIDAS-ED
076100         " OK=" PETICIONES-OK-ED
076200         " ERROR=" PETICIONES-ERROR-ED
076300         DELIMITED BY SIZE INTO INF-DETALLE.
076400     MOVE SPACES TO FILLER OF INFORME-FILE-REG.
076500     WRITE INFORME-FILE-REG.
076600
076700*
076800* OT-0772: EL IMPORTE VA EN SU PROPIA LINEA - EN LA MISMA LINEA
076900* QUE LOS TRES CONTADORES DE USO/CANCEL NO CABIA EN LOS 60 BYTES
077000* DE INF-DETALLE (6+7+7+7+8+7+13+12 = 67) Y EL STRING LO
077100* TRUNCABA SIN AVISO (NO LLEVA ON OVERFLOW), PERDIENDO LAS
077200* CIFRAS BAJAS DEL IMPORTE PARA CUALQUIER TOTAL DE 6 O MAS
077300* DIGITOS Y LA CIFRA ENTERA PARA TOTALES DE MENOS DE 100.000.
077400* VER AUDITORIA DE CIERRE 2003 (OT-0772). LINEA 2: CONTADORES DE
077500* USO/FALLO/CANCELACION.
077600*
077700     MOVE SPACES TO INF-DETALLE.
077800     STRING "USO-S=" USOS-EXITO-ED
077900         " USO-F=" USOS-FALLO-ED
078000         " CANCEL=" CANCELACIONES-ED
078100         DELIMITED BY SIZE INTO INF-DETALLE.
078200     MOVE SPACES TO FILLER OF INFORME-FILE-REG.
078300     WRITE INFORME-FILE-REG.
078400*
078500* LINEA 3 (NUEVA CON OT-0772): IMPORTE TOTAL DE USOS CON EXITO,
078600* SOLO. "IMPORTE-USO=" (13) + IMPORTE-USOS-EXITO-ED (12) = 25
078700* BYTES, HOLGADO DENTRO DE LOS 60 DE INF-DETALLE.
078800*
078900     MOVE SPACES TO INF-DETALLE.
079000     STRING "IMPORTE-USO=" IMPORTE-USOS-EXITO-ED
079100         DELIMITED BY SIZE INTO INF-DETALLE.
079200     MOVE SPACES TO FILLER OF INFORME-FILE-REG.
079300     WRITE INFORME-FILE-REG.
079400*
079500* LINEA 4: ALTAS Y BAJAS DE CUENTA DEL CIERRE.
079600*
079700     MOVE SPACES TO INF-DETALLE.
079800     STRING "CUENTAS-ALTA=" CUENTAS-CREADAS-ED
079900         " CUENTAS-BAJA=" CUENTAS-BAJA-ED
080000         DELIMITED BY SIZE INTO INF-DETALLE.
080100     WRITE INFORME-FILE-REG.
080200 ESCRIBIR-TOTALES-EXIT.
080300     EXIT.
080400
080500*****************************************************************
080600* UTILIDADES DE FECHA - COMUNES A TODO EL SISTEMA DE CUENTAS.
080700*****************************************************************
080800*
080900* CONSTRUYE LA REPRESENTACION ISO-8601 (X(26)) A PARTIR DEL
081000* CAMPO COMPACTO DE 16 DIGITOS. LOS MILISEGUNDOS DEL COMPACTO NO
081100* SE TRASLADAN A LA CADENA ISO (SE DEJA ".000" FIJO) PORQUE LA
081200* PRECISION DE MILISEGUNDO NO APORTA NADA UNA VEZ QUE LA FECHA
081300* YA VIENE DE UN CAMPO DE FICHERO Y NO DE UN ACCEPT EN CALIENTE.
081400*
081500 FORMATEAR-FECHA-ISO.
081600     STRING
081700         FECHA-HORA-COMPACTA (1:4) "-"
081800         FECHA-HORA-COMPACTA (5:2) "-"
081900         FECHA-HORA-COMPACTA (7:2) "T"
082000         FECHA-HORA-COMPACTA (9:2) ":"
082100         FECHA-HORA-COMPACTA (11:2) ":"
082200         FECHA-HORA-COMPACTA (13:2) ".000"
082300         DELIMITED BY SIZE INTO FECHA-ISO-ACTUAL.
082400 FORMATEAR-FECHA-ISO-EXIT.
082500     EXIT.
082600
082700*
082800* OPERACION INVERSA - DE ISO-8601 A COMPACTO DE 16 DIGITOS PARA
082900* GRABAR EN ACCTOUT. LOS DOS DIGITOS BAJOS (MILISEGUNDOS) SE
083000* PONEN A CERO PORQUE LA CADENA ISO EN MEMORIA NUNCA TRAE MAS
083100* PRECISION QUE SEGUNDOS (VER FORMATEAR-FECHA-ISO, QUE SIEMPRE
083200* ESCRIBE ".000").
083300*
083400 COMPACTAR-ISO.
083500     MOVE FECHA-ISO-ACTUAL (1:4) TO FECHA-HORA-COMPACTA (1:4).
083600     MOVE FECHA-ISO-ACTUAL (6:2) TO FECHA-HORA-COMPACTA (5:2).
083700     MOVE FECHA-ISO-ACTUAL (9:2) TO FECHA-HORA-COMPACTA (7:2).
083800     MOVE FECHA-ISO-ACTUAL (12:2) TO FECHA-HORA-COMPACTA (9:2).
083900     MOVE FECHA-ISO-ACTUAL (15:2) TO FECHA-HORA-COMPACTA (11:2).
084000     MOVE FECHA-ISO-ACTUAL (18:2) TO FECHA-HORA-COMPACTA (13:2).
084100     MOVE ZEROS TO FECHA-HORA-COMPACTA (15:2).
084200 COMPACTAR-ISO-EXIT.
084300     EXIT.
084400
084500*****************************************************************
084600* TRATAMIENTO DE ERROR FATAL DE E/S.
084700*****************************************************************
084800*
084900* CUALQUIER GO TO PSYS-ERR DEL PROGRAMA CAE AQUI. SE VUELCAN
085000* LOS SEIS FILE STATUS A CONSOLA PARA QUE OPERACION SEPA DE UN
085100* VISTAZO QUE FICHERO FALLO SIN TENER QUE MIRAR EL DUMP, Y SE
085200* CIERRAN TODOS LOS FICHEROS ANTES DE PARAR - CERRAR UN FICHERO
085300* NO ABIERTO NO ES ERROR EN ESTE COMPILADOR, ASI QUE EL CLOSE
085400* MASIVO ES SEGURO AUNQUE EL FALLO HAYA SIDO EN LA PRIMERA OPEN.
085500*
085600 PSYS-ERR.
085700     DISPLAY "ACCTBAT - ERROR DE E/S IRRECUPERABLE".
085800     DISPLAY "USUARIOS=" FS-USUARIOS " CUENTAS-IN="
085900         FS-CUENTAS-IN " CUENTAS-OUT=" FS-CUENTAS-OUT.
086000     DISPLAY "PETICIONES=" FS-PETICIONES " MOVIMIENTOS="
086100         FS-MOVIMIENTOS " INFORME=" FS-INFORME.
086200     CLOSE USUARIO-FILE CUENTA-FILE-IN CUENTA-FILE-OUT
086300         PETICION-FILE MOVIMIENTO-FILE INFORME-FILE.
086400     STOP RUN.
