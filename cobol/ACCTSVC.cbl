000100*****************************************************************
000200* ACCTSVC - ALTA, BAJA Y LISTADO DE CUENTAS DE CLIENTE.
000300* BANCO: UNIZARBANK - DEPARTAMENTO DE PROCESO DE DATOS.
000400* SUBPROGRAMA INVOCADO POR ACCTBAT PARA LAS PETICIONES CREATE,
000500* DELETE Y LIST DEL FICHERO DE PETICIONES.
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. ACCTSVC.
000900 AUTHOR. M ALQUEZAR.
001000 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.
001100 DATE-WRITTEN. 22/09/1989.
001200 DATE-COMPILED.
001300 SECURITY. USO INTERNO UNIZARBANK - PROHIBIDA SU DIFUSION.
001400*****************************************************************
001500* HISTORIAL DE MODIFICACIONES.
001600*-----------------------------------------------------------------
001700* FECHA     PROGRAMADOR   OT/PETICION   DESCRIPCION
001800* --------  ------------  ------------  -----------------------
001900* 22/09/89  M.ALQUEZAR    OT-0340       ALTA INICIAL - ALTA/BAJA.
002000* 15/01/90  M.ALQUEZAR    OT-0362       TOPE 10 CUENTAS/USUARIO.
002100* 03/07/90  J.SANJUAN     OT-0378       LISTADO DE CUENTAS.
002200* 12/02/91  M.ALQUEZAR    OT-0395       SALDO INICIAL MINIMO 100.
002300* 21/10/95  P.LAFUENTE    OT-0560       REVISION CODIGOS DE ERROR.
002400* 09/08/96  M.ALQUEZAR    OT-0601       NUMERACION SECUENCIAL CTA.
002500* 30/06/98  P.LAFUENTE    OT-0690  Y2K  FECHAS A CUATRO DIGITOS.
002600* 18/01/99  P.LAFUENTE    OT-0705  Y2K  VERIFICACION FIN DE SIGLO.
002700* 26/09/00  M.ALQUEZAR    OT-0733       AJUSTE TIMESTAMP ISO.
002800* 12/03/02  J.SANJUAN     OT-0771       REVISION VALIDACIONES.
002900*****************************************************************
002910*
002920* ESTE SUBPROGRAMA SOLO CONOCE CUENTAS - NUNCA TOCA EL DIARIO DE
002930* MOVIMIENTOS NI EL SALDO POR OPERACIONES DE USO/CANCELACION,
002940* ESO ES COSA DE TRANSVC. RECIBE LAS TABLAS DE USUARIOS Y
002950* CUENTAS POR REFERENCIA (LINKAGE SECTION) DESDE ACCTBAT Y LAS
002960* MODIFICA DIRECTAMENTE; NO ABRE NI CIERRA NINGUN FICHERO POR SI
002970* MISMO, ESO TAMBIEN LO HACE EL PROGRAMA PRINCIPAL.
002980*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-4381.
003300 OBJECT-COMPUTER. IBM-4381.
003400 SPECIAL-NAMES.
003500     CLASS CLASE-NUMERICA IS "0" THRU "9".
003600
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900*
004000* BLOQUE DE FECHA/HORA DE PROCESO. SE RELLENA UNA VEZ POR
004100* LLAMADA (VER OBTENER-FECHA-SISTEMA) Y ALIMENTA LA FECHA DE
004200* ALTA/BAJA QUE SE GRABA EN LA CUENTA.
004300*
004400 01  CAMPOS-FECHA.
004500     05  FECHA.
004600         10  ANO                   PIC 9(4).
004700         10  MES                   PIC 9(2).
004800         10  DIA                   PIC 9(2).
004900     05  HORA.
005000         10  HORAS                 PIC 9(2).
005100         10  MINUTOS               PIC 9(2).
005200         10  SEGUNDOS              PIC 9(2).
005300         10  MILISEGUNDOS          PIC 9(2).
005400     05  DIF-GMT                   PIC S9(4).
005500*
005600* REDEFINICION A NUMERO UNICO DE 16 DIGITOS - NO SE USA PARA
005700* GRABAR NADA EN ESTE SUBPROGRAMA (ESO LO HACE ACCTBAT AL
005800* VOLCAR ACCTOUT), PERO SE MANTIENE LA MISMA REDEFINICION QUE EN
005900* ACCTBAT/TRANSVC PARA QUE LOS TRES PROGRAMAS COMPARTAN EL MISMO
006000* "SHAPE" DE CAMPOS-FECHA POR SI ALGUN DIA HACE FALTA PASARLO
006100* ENTRE ELLOS.
006200*
006300 01  FECHA-NUMERICA REDEFINES CAMPOS-FECHA.
006400     05  FECHA-HORA-COMPACTA       PIC 9(16).
006500     05  FILLER                    PIC S9(4).
006600 77  FECHA-ISO-CONSTRUIDA          PIC X(26).
006700 77  FECHA-SISTEMA-AAMMDD          PIC 9(06).
006800 77  HORA-SISTEMA-HHMMSSCC         PIC 9(08).
006900
006950*
006960* IDX-USUARIO/IDX-CUENTA/IDX-CUENTA-NUEVA E IDX-RESPUESTA-LOCAL
006970* QUEDAN DECLARADOS DESDE LA VERSION ORIGINAL DE OT-0340 PERO
006980* LAS BUSQUEDAS ACTUALES USAN LOS INDICES DE LA PROPIA TABLA
006990* (USUARIO-IDX/CUENTA-IDX/RESPUESTA-IDX, VER LINKAGE SECTION) -
006991* SE MANTIENEN DECLARADOS POR COMPATIBILIDAD CON EL DUMP DE WS
006992* QUE USA OPERACION PARA DIAGNOSTICAR UN ABEND.
006993*
007000 77  IDX-USUARIO                   PIC 9(05) COMP.
007100 77  IDX-CUENTA                    PIC 9(05) COMP.
007200 77  IDX-CUENTA-NUEVA               PIC 9(05) COMP.
007300 77  IDX-RESPUESTA-LOCAL            PIC 9(03) COMP.
007400 77  NUM-CUENTAS-USUARIO            PIC 9(03) COMP.
007450*
007460* LOS TRES SWITCHES SIGUIENTES SE REINICIALIZAN AL EMPEZAR CADA
007470* VALIDACION (CREAR-CUENTA/BORRAR-CUENTA) - NO HAY UN VALOR
007480* "POR DEFECTO" QUE SOBREVIVA ENTRE PETICIONES DISTINTAS.
007490*
007500 77  USUARIO-ENCONTRADO-SW          PIC X(01) VALUE "N".
007600     88  USUARIO-ENCONTRADO         VALUE "S".
007700 77  CUENTA-ENCONTRADA-SW           PIC X(01) VALUE "N".
007800     88  CUENTA-ENCONTRADA          VALUE "S".
007900 77  VALIDACION-OK-SW               PIC X(01) VALUE "S".
008000     88  VALIDACION-OK              VALUE "S".
008100 77  NUMERO-CUENTA-NUEVA            PIC 9(10).
008200*
008300* OT-0733: REDEFINICION PARA AISLAR LOS 6 DIGITOS BAJOS DEL
008400* NUMERO DE CUENTA RECIEN ASIGNADO - SE USA EN EL DISPLAY DE
008500* DIAGNOSTICO QUE OPERACION PIDIO CUANDO SE REVISO EL TIMESTAMP
008600* ISO; SE DEJA DECLARADA POR SI VUELVE A HACER FALTA.
008700*
008800 01  NUMERO-CUENTA-NUEVA-R REDEFINES NUMERO-CUENTA-NUEVA.
008900     02  FILLER                     PIC 9(04).
009000     02  NUMERO-CUENTA-NUEVA-BAJO   PIC 9(06).
009100 77  NUMERO-CUENTA-NUEVA-X          PIC X(10).
009200*
009300* SEGUNDA REDEFINICION SOBRE LA VERSION ALFANUMERICA DEL NUMERO
009400* DE CUENTA, EN DOS TRAMOS "SUCURSAL" (4) + "SECUENCIAL" (6) -
009500* HERENCIA DEL ESQUEMA DE NUMERACION DE CUENTA CORRIENTE DE
009600* UNIZARBANK; EN ESTE SISTEMA TODAS LAS CUENTAS NUEVAS LLEVAN
009700* SIEMPRE "1000" EN EL TRAMO DE SUCURSAL (ARRANCAN EN
009800* 1000000000, VER INCREMENTAR-NUMERO-CUENTA), PERO EL CAMPO SE
009900* MANTIENE PARA NO ROMPER LOS PROGRAMAS DE EXPLOTACION QUE YA
010000* LEEN EL NUMERO DE CUENTA CON ESTE DESGLOSE.
010100*
010200 01  NUMERO-CUENTA-NUEVA-X-R REDEFINES NUMERO-CUENTA-NUEVA-X.
010300     02  NUMERO-CUENTA-NUEVA-SUCUR PIC X(04).
010400     02  NUMERO-CUENTA-NUEVA-SEC   PIC X(06).
010500 77  SALDO-EDITADO                  PIC ---------9.
010600
010700*
010800* CODIGOS DE ERROR DEL SERVICIO DE CUENTAS. LOS 88-LEVELS DEJAN
010900* EL EVALUATE/IF DE CADA VALIDACION LEGIBLE EN TERMINOS DE
011000* NEGOCIO EN VEZ DE COMPARAR LITERALES SUELTOS CONTRA
011100* CODIGO-ERROR-ACTUAL EN CADA PARRAFO.
011200*
011300 01  CODIGO-ERROR-ACTUAL           PIC X(30) VALUE SPACES.
011400     88  ERR-USUARIO-NO-EXISTE     VALUE "USER_NOT_FOUND".
011500     88  ERR-CUENTA-NO-EXISTE      VALUE "ACCOUNT_NOT_FOUND".
011600     88  ERR-CUENTA-USUARIO-DESC   VALUE "USER_ACCOUNT_UNMATCHED".
011700     88  ERR-CUENTA-YA-BAJA
011800         VALUE "ACCOUNT_ALREADY_UNREGISTERED".
011900     88  ERR-SALDO-NO-VACIO        VALUE "BALANCE_NOT_EMPTY".
012000     88  ERR-TOPE-10-CUENTAS
012100         VALUE "MAX_ACCOUNT_PER_USER_10".
012200     88  ERR-PETICION-INVALIDA     VALUE "INVALID_REQUEST".
012300     88  ERR-INTERNO               VALUE "INTERNAL_SERVER_ERROR".
012400
012500 LINKAGE SECTION.
012510*
012520* EL ORDEN Y NUMERO DE LOS GRUPOS DE ESTA LINKAGE SECTION TIENE
012530* QUE COINCIDIR EXACTAMENTE CON LA LISTA USING DEL CALL "ACCTSVC"
012540* EN ACCTBAT (PARRAFO DESPACHAR-PETICION) - UN CAMBIO AQUI SIN
012550* EL CAMBIO GEMELO EN ACCTBAT DESCUADRA TODOS LOS ARGUMENTOS
012560* SIGUIENTES SIN QUE EL COMPILADOR LO AVISE.
012570*
012600*
012700* TABLA DE USUARIOS CARGADA POR ACCTBAT - SOLO CONSULTA. ESTE
012800* SUBPROGRAMA NUNCA DA DE ALTA NI DE BAJA USUARIOS, SOLO CUENTAS.
012900*
013000 01  USUARIO-TABLA.
013100     02  USUARIO-ELEM OCCURS 2000 TIMES
013200         INDEXED BY USUARIO-IDX.
013300         03  USUARIO-ID          PIC 9(10).
013400         03  USUARIO-NOMBRE      PIC X(20).
013500 77  NUM-USUARIOS                PIC 9(05) COMP.
013600
013700*
013800* TABLA DE CUENTAS CARGADA POR ACCTBAT - LECTURA Y ESCRITURA.
013900* CREAR-CUENTA AÑADE ENTRADAS AL FINAL, BORRAR-CUENTA SOLO
014000* CAMBIA EL ESTADO DE UNA ENTRADA EXISTENTE (NUNCA LA ELIMINA).
014100*
014200 01  CUENTA-TABLA.
014300     02  CUENTA-ELEM OCCURS 3000 TIMES
014400         INDEXED BY CUENTA-IDX.
014500         03  CUENTA-NUMERO       PIC X(10).
014600         03  CUENTA-USUARIO-ID   PIC 9(10).
014700         03  CUENTA-ESTADO       PIC X(12).
014800             88  CUENTA-ACTIVA   VALUE "IN_USE      ".
014900             88  CUENTA-BAJA     VALUE "UNREGISTERED".
015000         03  CUENTA-SALDO        PIC S9(11).
015100         03  CUENTA-FECHA-ALTA   PIC X(26).
015200         03  CUENTA-FECHA-BAJA   PIC X(26).
015300 77  NUM-CUENTAS                 PIC 9(05) COMP.
015400 77  NUMERO-CUENTA-MAX           PIC 9(10).
015500
015550*
015560* LA PETICION QUE ACCTBAT ACABA DE LEER DE REQFILE. PET-IMPORTE
015570* Y PET-ID-MOVIMIENTO SOLO TIENEN SENTIDO PARA CREATE (IMPORTE
015580* DE APERTURA) - LISTAR-CUENTAS Y BORRAR-CUENTA NI LOS MIRAN.
015590*
015600 01  PETICION-FILE-REG.
015700     02  PET-ACCION              PIC X(08).
015800     02  PET-USUARIO-ID          PIC 9(10).
015900     02  PET-NUMERO-CUENTA       PIC X(10).
016000     02  PET-IMPORTE             PIC 9(10).
016100     02  PET-ID-MOVIMIENTO       PIC X(32).
016200
016250*
016260* TABLA DE RESPUESTA QUE ESTE SUBPROGRAMA RELLENA Y ACCTBAT
016270* VUELCA A RPTFILE - CREATE/DELETE SIEMPRE DEJAN UNA UNICA
016280* ENTRADA, LIST PUEDE DEJAR VARIAS (UNA POR CUENTA DEL USUARIO).
016290*
016300 01  RESPUESTA-TABLA.
016400     02  RESPUESTA-ELEM OCCURS 20 TIMES
016500         INDEXED BY RESPUESTA-IDX.
016600         03  RESPUESTA-ACCION    PIC X(08).
016700         03  RESPUESTA-ESTADO    PIC X(02).
016800         03  RESPUESTA-CODIGO    PIC X(30).
016900         03  RESPUESTA-DETALLE   PIC X(60).
017000 77  NUM-RESPUESTAS              PIC 9(03) COMP.
017100
017200 77  CUENTAS-CREADAS             PIC 9(07) COMP.
017300 77  CUENTAS-BAJA                PIC 9(07) COMP.
017400
017500 PROCEDURE DIVISION USING USUARIO-TABLA NUM-USUARIOS
017600     CUENTA-TABLA NUM-CUENTAS NUMERO-CUENTA-MAX
017700     PETICION-FILE-REG RESPUESTA-TABLA NUM-RESPUESTAS
017800     CUENTAS-CREADAS CUENTAS-BAJA.
017900*
018000* PARRAFO DE ENTRADA. TODA PETICION SE MARCA CON LA HORA ACTUAL
018100* ANTES DE DESPACHAR - CREATE LA USA COMO FECHA DE ALTA Y DELETE
018200* COMO FECHA DE BAJA; LIST NO LA NECESITA PERO NO CUESTA NADA
018300* CALCULARLA SIEMPRE PARA NO DUPLICAR EL EVALUATE.
018400*
018500 PROCESAR-PETICION.
018600     PERFORM OBTENER-FECHA-SISTEMA
018700         THRU OBTENER-FECHA-SISTEMA-EXIT.
018800     PERFORM CONSTRUIR-FECHA-ISO THRU CONSTRUIR-FECHA-ISO-EXIT.
018900     EVALUATE PET-ACCION
019000         WHEN "CREATE"
019100             PERFORM CREAR-CUENTA THRU CREAR-CUENTA-EXIT
019200         WHEN "DELETE"
019300             PERFORM BORRAR-CUENTA THRU BORRAR-CUENTA-EXIT
019400         WHEN "LIST"
019500             PERFORM LISTAR-CUENTAS THRU LISTAR-CUENTAS-EXIT
019600         WHEN OTHER
019700             PERFORM RESPUESTA-ERROR-INTERNO
019800                 THRU RESPUESTA-ERROR-INTERNO-EXIT
019900     END-EVALUATE.
020000     EXIT PROGRAM.
020100
020200*
020300* OT-0690: FECHA DE PROCESO TOMADA DEL RELOJ DEL SISTEMA, CON
020400* VENTANA DE SIGLO PARA EL AAMMDD DE DOS DIGITOS DE ACCEPT.
020500* EL CORTE EN 50 (< 50 => 20XX, >= 50 => 19XX) FUE EL ACORDADO
020600* EN EL PROYECTO Y2K DE UNIZARBANK PARA TODOS LOS PROGRAMAS DE
020700* LOTE QUE TOMAN FECHA DE ACCEPT EN VEZ DE UN FICHERO DE
020800* PARAMETROS - NO HAY CUENTAS CON FECHA DE ALTA ANTERIOR A 1987
020900* (AÑO DE ARRANQUE DE ESTE SISTEMA) ASI QUE EL CORTE ES SEGURO.
021000*
021100 OBTENER-FECHA-SISTEMA.
021200     ACCEPT FECHA-SISTEMA-AAMMDD FROM DATE.
021300     ACCEPT HORA-SISTEMA-HHMMSSCC FROM TIME.
021400     MOVE FECHA-SISTEMA-AAMMDD (3:2) TO MES.
021500     MOVE FECHA-SISTEMA-AAMMDD (5:2) TO DIA.
021600     MOVE HORA-SISTEMA-HHMMSSCC (1:2) TO HORAS.
021700     MOVE HORA-SISTEMA-HHMMSSCC (3:2) TO MINUTOS.
021800     MOVE HORA-SISTEMA-HHMMSSCC (5:2) TO SEGUNDOS.
021900     MOVE HORA-SISTEMA-HHMMSSCC (7:2) TO MILISEGUNDOS.
022000     MOVE ZEROS TO DIF-GMT.
022100     IF FECHA-SISTEMA-AAMMDD (1:2) < 50
022200         COMPUTE ANO = 2000 + FECHA-SISTEMA-AAMMDD (1:2)
022300     ELSE
022400         COMPUTE ANO = 1900 + FECHA-SISTEMA-AAMMDD (1:2).
022500 OBTENER-FECHA-SISTEMA-EXIT.
022600     EXIT.
022700
022800*
022900* CONSTRUYE LA CADENA ISO-8601 QUE VIAJA EN LA RESPUESTA DE
023000* CREATE/DELETE Y QUE SE GRABA COMO FECHA DE ALTA/BAJA DE LA
023100* CUENTA - MISMO FORMATO QUE USA TRANSVC PARA EL DIARIO DE
023200* MOVIMIENTOS, PARA QUE TODO EL SISTEMA HABLE LA MISMA FECHA.
023300*
023400 CONSTRUIR-FECHA-ISO.
023500     STRING
023600         ANO "-" MES "-" DIA "T"
023700         HORAS ":" MINUTOS ":" SEGUNDOS ".000"
023800         DELIMITED BY SIZE INTO FECHA-ISO-CONSTRUIDA.
023900 CONSTRUIR-FECHA-ISO-EXIT.
024000     EXIT.
024100
024200*
024300* BUSCA UN USUARIO EN LA TABLA CARGADA POR ACCTBAT. BUSQUEDA
024400* LINEAL - LA TABLA SOLO TIENE 2000 ENTRADAS COMO MUCHO Y ESTE
024500* PARRAFO SE EJECUTA UNA VEZ POR PETICION, ASI QUE EL COSTE ES
024600* ACEPTABLE; NO SE HA JUSTIFICADO NUNCA UNA BUSQUEDA BINARIA.
024700*
024800 BUSCAR-USUARIO.
024900     MOVE "N" TO USUARIO-ENCONTRADO-SW.
025000     IF NUM-USUARIOS = 0
025100         GO TO BUSCAR-USUARIO-EXIT.
025200     SET USUARIO-IDX TO 1.
025300 BUSCAR-USUARIO-BUCLE.
025400     IF USUARIO-ID (USUARIO-IDX) = PET-USUARIO-ID
025500         MOVE "S" TO USUARIO-ENCONTRADO-SW
025600         GO TO BUSCAR-USUARIO-EXIT.
025700     SET USUARIO-IDX UP BY 1.
025800     IF USUARIO-IDX NOT > NUM-USUARIOS
025900         GO TO BUSCAR-USUARIO-BUCLE.
026000 BUSCAR-USUARIO-EXIT.
026100     EXIT.
026200
026300*
026400* BUSCA UNA CUENTA POR NUMERO EN LA TABLA CARGADA POR ACCTBAT.
026500* IGUAL DE LINEAL QUE BUSCAR-USUARIO Y POR LA MISMA RAZON.
026600*
026700 BUSCAR-CUENTA.
026800     MOVE "N" TO CUENTA-ENCONTRADA-SW.
026900     IF NUM-CUENTAS = 0
027000         GO TO BUSCAR-CUENTA-EXIT.
027100     SET CUENTA-IDX TO 1.
027200 BUSCAR-CUENTA-BUCLE.
027300     IF CUENTA-NUMERO (CUENTA-IDX) = PET-NUMERO-CUENTA
027400         MOVE "S" TO CUENTA-ENCONTRADA-SW
027500         GO TO BUSCAR-CUENTA-EXIT.
027600     SET CUENTA-IDX UP BY 1.
027700     IF CUENTA-IDX NOT > NUM-CUENTAS
027800         GO TO BUSCAR-CUENTA-BUCLE.
027900 BUSCAR-CUENTA-EXIT.
028000     EXIT.
028100
028200*****************************************************************
028300* ALTA DE CUENTA NUEVA.
028400*****************************************************************
028500*
028600* ORDEN DE VALIDACION (NO SE ALTERA SIN AUTORIZACION DE
028700* NEGOCIO): 1) EL USUARIO SOLICITANTE DEBE EXISTIR; 2) NO PUEDE
028800* TENER YA 10 CUENTAS (OT-0362); 3) EL IMPORTE INICIAL DEBE SER
028900* AL MENOS 100 (OT-0395) Y EL USUARIO-ID DEBE SER POSITIVO;
029000* 4) DEBE HABER HUECO EN LA TABLA DE CUENTAS. LA PRIMERA
029100* VALIDACION QUE FALLA CORTA CON GO TO A LA RESPUESTA - NO SE
029200* ACUMULAN VARIOS ERRORES EN UNA MISMA PETICION.
029300*
029400 CREAR-CUENTA.
029500     MOVE "S" TO VALIDACION-OK-SW.
029600     MOVE SPACES TO CODIGO-ERROR-ACTUAL.
029700
029800     PERFORM BUSCAR-USUARIO THRU BUSCAR-USUARIO-EXIT.
029900     IF NOT USUARIO-ENCONTRADO
030000         MOVE "N" TO VALIDACION-OK-SW
030100         MOVE "USER_NOT_FOUND" TO CODIGO-ERROR-ACTUAL
030200         GO TO CREAR-CUENTA-RESPUESTA.
030300
030400     PERFORM CONTAR-CUENTAS-USUARIO
030500         THRU CONTAR-CUENTAS-USUARIO-EXIT.
030600     IF NUM-CUENTAS-USUARIO NOT < 10
030700         MOVE "N" TO VALIDACION-OK-SW
030800         MOVE "MAX_ACCOUNT_PER_USER_10" TO CODIGO-ERROR-ACTUAL
030900         GO TO CREAR-CUENTA-RESPUESTA.
031000
031100     IF PET-IMPORTE < 100 OR PET-USUARIO-ID < 1
031200         MOVE "N" TO VALIDACION-OK-SW
031300         MOVE "INVALID_REQUEST" TO CODIGO-ERROR-ACTUAL
031400         GO TO CREAR-CUENTA-RESPUESTA.
031500
031600     IF NUM-CUENTAS = 3000
031700         MOVE "N" TO VALIDACION-OK-SW
031800         MOVE "INTERNAL_SERVER_ERROR" TO CODIGO-ERROR-ACTUAL
031900         GO TO CREAR-CUENTA-RESPUESTA.
032000
032100     PERFORM INCREMENTAR-NUMERO-CUENTA
032200         THRU INCREMENTAR-NUMERO-CUENTA-EXIT.
032300
032400*
032500* LA CUENTA NACE SIEMPRE ACTIVA ("IN_USE") CON EL SALDO DE
032600* APERTURA SOLICITADO Y SIN FECHA DE BAJA (ESPACIOS).
032700*
032800     ADD 1 TO NUM-CUENTAS.
032900     SET CUENTA-IDX TO NUM-CUENTAS.
033000     MOVE NUMERO-CUENTA-NUEVA-X TO CUENTA-NUMERO (CUENTA-IDX).
033100     MOVE PET-USUARIO-ID TO CUENTA-USUARIO-ID (CUENTA-IDX).
033200     MOVE "IN_USE      " TO CUENTA-ESTADO (CUENTA-IDX).
033300     MOVE PET-IMPORTE TO CUENTA-SALDO (CUENTA-IDX).
033400     MOVE FECHA-ISO-CONSTRUIDA TO CUENTA-FECHA-ALTA (CUENTA-IDX).
033500     MOVE SPACES TO CUENTA-FECHA-BAJA (CUENTA-IDX).
033600     ADD 1 TO CUENTAS-CREADAS.
033700
033800*
033900* LA LINEA DE RESPUESTA DE CREATE LLEVA USUARIO, NUMERO DE
034000* CUENTA NUEVO Y FECHA DE ALTA - LOS TRES DATOS QUE EL CANAL
034100* QUE ORIGINO LA PETICION NECESITA PARA CONFIRMAR EL ALTA AL
034200* CLIENTE SIN TENER QUE VOLVER A CONSULTAR LA CUENTA.
034300*
034400 CREAR-CUENTA-RESPUESTA.
034500     ADD 1 TO NUM-RESPUESTAS.
034600     SET RESPUESTA-IDX TO NUM-RESPUESTAS.
034700     MOVE "CREATE  " TO RESPUESTA-ACCION (RESPUESTA-IDX).
034800     IF VALIDACION-OK
034900         MOVE "OK" TO RESPUESTA-ESTADO (RESPUESTA-IDX)
035000         MOVE SPACES TO RESPUESTA-CODIGO (RESPUESTA-IDX)
035100         STRING PET-USUARIO-ID
035200             " " NUMERO-CUENTA-NUEVA-X
035300             " " FECHA-ISO-CONSTRUIDA
035400             DELIMITED BY SIZE
035500             INTO RESPUESTA-DETALLE (RESPUESTA-IDX)
035600     ELSE
035700         MOVE "ER" TO RESPUESTA-ESTADO (RESPUESTA-IDX)
035800         MOVE CODIGO-ERROR-ACTUAL
035900             TO RESPUESTA-CODIGO (RESPUESTA-IDX)
036000         MOVE SPACES TO RESPUESTA-DETALLE (RESPUESTA-IDX).
036100 CREAR-CUENTA-EXIT.
036200     EXIT.
036300
036400*
036500* CUENTA LAS CUENTAS ACTUALES DEL USUARIO SOLICITANTE, ACTIVAS
036600* O DADAS DE BAJA POR IGUAL - EL TOPE DE 10 CUENTA TODAS LAS QUE
036700* HA TENIDO ALGUNA VEZ EL USUARIO, NO SOLO LAS VIVAS, PARA EVITAR
036800* EL RODEO DE DAR DE BAJA Y VOLVER A ABRIR PARA SALTARSE EL TOPE.
036900*
037000 CONTAR-CUENTAS-USUARIO.
037100     MOVE 0 TO NUM-CUENTAS-USUARIO.
037200     IF NUM-CUENTAS = 0
037300         GO TO CONTAR-CUENTAS-USUARIO-EXIT.
037400     SET CUENTA-IDX TO 1.
037500 CONTAR-CUENTAS-USUARIO-BUCLE.
037600     IF CUENTA-USUARIO-ID (CUENTA-IDX) = PET-USUARIO-ID
037700         ADD 1 TO NUM-CUENTAS-USUARIO.
037800     SET CUENTA-IDX UP BY 1.
037900     IF CUENTA-IDX NOT > NUM-CUENTAS
038000         GO TO CONTAR-CUENTAS-USUARIO-BUCLE.
038100 CONTAR-CUENTAS-USUARIO-EXIT.
038200     EXIT.
038300
038400*
038500* SIGUIENTE NUMERO DE CUENTA = MAXIMO ACTUAL + 1, O EL PRIMERO
038600* (1000000000) SI ES LA PRIMERA CUENTA QUE SE DA DE ALTA EN TODA
038700* LA VIDA DEL FICHERO MAESTRO. NUMERO-CUENTA-MAX ES COMPARTIDO
038800* CON ACCTBAT (VIENE DE LA PROCEDURE DIVISION USING) Y SE
038900* ACTUALIZA AQUI PARA QUE LA SIGUIENTE PETICION CREATE DE LA
039000* MISMA EJECUCION VEA EL VALOR YA INCREMENTADO.
039100*
039200 INCREMENTAR-NUMERO-CUENTA.
039300     IF NUMERO-CUENTA-MAX = 0
039400         MOVE 1000000000 TO NUMERO-CUENTA-MAX
039500         MOVE 1000000000 TO NUMERO-CUENTA-NUEVA
039600     ELSE
039700         ADD 1 TO NUMERO-CUENTA-MAX
039800         MOVE NUMERO-CUENTA-MAX TO NUMERO-CUENTA-NUEVA.
039900     MOVE NUMERO-CUENTA-NUEVA TO NUMERO-CUENTA-NUEVA-X.
040000 INCREMENTAR-NUMERO-CUENTA-EXIT.
040100     EXIT.
040200
040300*****************************************************************
040400* BAJA DE CUENTA EXISTENTE.
040500*****************************************************************
040600*
040700* ORDEN DE VALIDACION DE DELETE: 1) EL USUARIO DEBE EXISTIR;
040800* 2) LA CUENTA DEBE EXISTIR; 3) LA CUENTA DEBE PERTENECER A ESE
040900* USUARIO; 4) LA CUENTA NO PUEDE ESTAR YA DADA DE BAJA;
041000* 5) EL SALDO DEBE ESTAR EXACTAMENTE A CERO - NO SE PERMITE
041100* CANCELAR UNA CUENTA CON DINERO DENTRO NI EN NEGATIVO NI EN
041200* POSITIVO. IGUAL QUE EN CREATE, LA PRIMERA VALIDACION QUE FALLA
041300* CORTA CON GO TO SIN SEGUIR COMPROBANDO LAS DEMAS.
041400*
041500 BORRAR-CUENTA.
041600     MOVE "S" TO VALIDACION-OK-SW.
041700     MOVE SPACES TO CODIGO-ERROR-ACTUAL.
041800
041900     PERFORM BUSCAR-USUARIO THRU BUSCAR-USUARIO-EXIT.
042000     IF NOT USUARIO-ENCONTRADO
042100         MOVE "N" TO VALIDACION-OK-SW
042200         MOVE "USER_NOT_FOUND" TO CODIGO-ERROR-ACTUAL
042300         GO TO BORRAR-CUENTA-RESPUESTA.
042400
042500     PERFORM BUSCAR-CUENTA THRU BUSCAR-CUENTA-EXIT.
042600     IF NOT CUENTA-ENCONTRADA
042700         MOVE "N" TO VALIDACION-OK-SW
042800         MOVE "ACCOUNT_NOT_FOUND" TO CODIGO-ERROR-ACTUAL
042900         GO TO BORRAR-CUENTA-RESPUESTA.
043000
043100     IF CUENTA-USUARIO-ID (CUENTA-IDX) NOT = PET-USUARIO-ID
043200         MOVE "N" TO VALIDACION-OK-SW
043300         MOVE "USER_ACCOUNT_UNMATCHED" TO CODIGO-ERROR-ACTUAL
043400         GO TO BORRAR-CUENTA-RESPUESTA.
043500
043600     IF CUENTA-BAJA (CUENTA-IDX)
043700         MOVE "N" TO VALIDACION-OK-SW
043800         MOVE "ACCOUNT_ALREADY_UNREGISTERED"
043900             TO CODIGO-ERROR-ACTUAL
044000         GO TO BORRAR-CUENTA-RESPUESTA.
044100
044200     IF CUENTA-SALDO (CUENTA-IDX) NOT = 0
044300         MOVE "N" TO VALIDACION-OK-SW
044400         MOVE "BALANCE_NOT_EMPTY" TO CODIGO-ERROR-ACTUAL
044500         GO TO BORRAR-CUENTA-RESPUESTA.
044600
044700*
044800* LA BAJA NO BORRA LA ENTRADA DE LA TABLA - SOLO CAMBIA EL
044900* ESTADO A "UNREGISTERED" Y ANOTA LA FECHA. EL SALDO Y LA FECHA
045000* DE ALTA SE CONSERVAN TAL CUAL PARA QUE LA CUENTA SIGA
045100* APARECIENDO EN AUDITORIAS DE HISTORICO DE CUENTAS CANCELADAS.
045200*
045300     MOVE "UNREGISTERED" TO CUENTA-ESTADO (CUENTA-IDX).
045400     MOVE FECHA-ISO-CONSTRUIDA TO CUENTA-FECHA-BAJA (CUENTA-IDX).
045500     ADD 1 TO CUENTAS-BAJA.
045600
045700 BORRAR-CUENTA-RESPUESTA.
045800     ADD 1 TO NUM-RESPUESTAS.
045900     SET RESPUESTA-IDX TO NUM-RESPUESTAS.
046000     MOVE "DELETE  " TO RESPUESTA-ACCION (RESPUESTA-IDX).
046100     IF VALIDACION-OK
046200         MOVE "OK" TO RESPUESTA-ESTADO (RESPUESTA-IDX)
046300         MOVE SPACES TO RESPUESTA-CODIGO (RESPUESTA-IDX)
046400         STRING PET-USUARIO-ID
046500             " " PET-NUMERO-CUENTA
046600             " " FECHA-ISO-CONSTRUIDA
046700             DELIMITED BY SIZE
046800             INTO RESPUESTA-DETALLE (RESPUESTA-IDX)
046900     ELSE
047000         MOVE "ER" TO RESPUESTA-ESTADO (RESPUESTA-IDX)
047100         MOVE CODIGO-ERROR-ACTUAL
047200             TO RESPUESTA-CODIGO (RESPUESTA-IDX)
047300         MOVE SPACES TO RESPUESTA-DETALLE (RESPUESTA-IDX).
047400 BORRAR-CUENTA-EXIT.
047500     EXIT.
047600
047700*****************************************************************
047800* LISTADO DE CUENTAS DE UN USUARIO - UNA LINEA POR CUENTA.
047900*****************************************************************
048000*
048100* LIST DEVUELVE UNA LINEA DE RESPUESTA POR CADA CUENTA DEL
048200* USUARIO, ACTIVA O DE BAJA - NO FILTRA POR ESTADO PORQUE EL
048300* CANAL QUE CONSULTA QUIERE VER EL HISTORICO COMPLETO, NO SOLO
048400* LO QUE SIGUE ABIERTO. SI EL USUARIO NO EXISTE SE DEVUELVE UNA
048500* UNICA LINEA DE ERROR EN VEZ DE UNA LISTA VACIA.
048600*
048700 LISTAR-CUENTAS.
048800     PERFORM BUSCAR-USUARIO THRU BUSCAR-USUARIO-EXIT.
048900     IF NOT USUARIO-ENCONTRADO
049000         ADD 1 TO NUM-RESPUESTAS
049100         SET RESPUESTA-IDX TO NUM-RESPUESTAS
049200         MOVE "LIST    " TO RESPUESTA-ACCION (RESPUESTA-IDX)
049300         MOVE "ER" TO RESPUESTA-ESTADO (RESPUESTA-IDX)
049400         MOVE "USER_NOT_FOUND"
049500             TO RESPUESTA-CODIGO (RESPUESTA-IDX)
049600         MOVE SPACES TO RESPUESTA-DETALLE (RESPUESTA-IDX)
049700         GO TO LISTAR-CUENTAS-EXIT.
049800
049900     IF NUM-CUENTAS = 0
050000         GO TO LISTAR-CUENTAS-EXIT.
050100     SET CUENTA-IDX TO 1.
050200*
050300* SI EL USUARIO EXISTE PERO NO TIENE NINGUNA CUENTA, SE SALE SIN
050400* GENERAR NINGUNA LINEA DE RESPUESTA (NI OK NI ERROR) - EL
050500* LISTADO VACIO ES UN RESULTADO VALIDO, NO UN FALLO.
050600*
050700 LISTAR-CUENTAS-BUCLE.
050800     IF CUENTA-USUARIO-ID (CUENTA-IDX) = PET-USUARIO-ID
050900         ADD 1 TO NUM-RESPUESTAS
051000         SET RESPUESTA-IDX TO NUM-RESPUESTAS
051100         MOVE "LIST    " TO RESPUESTA-ACCION (RESPUESTA-IDX)
051200         MOVE "OK" TO RESPUESTA-ESTADO (RESPUESTA-IDX)
051300         MOVE SPACES TO RESPUESTA-CODIGO (RESPUESTA-IDX)
051400         MOVE CUENTA-SALDO (CUENTA-IDX) TO SALDO-EDITADO
051500         STRING CUENTA-NUMERO (CUENTA-IDX)
051600             " " SALDO-EDITADO
051700             DELIMITED BY SIZE
051800             INTO RESPUESTA-DETALLE (RESPUESTA-IDX).
051900     SET CUENTA-IDX UP BY 1.
052000     IF CUENTA-IDX NOT > NUM-CUENTAS
052100         GO TO LISTAR-CUENTAS-BUCLE.
052200 LISTAR-CUENTAS-EXIT.
052300     EXIT.
052400
052500*
052600* PET-ACCION QUE OBTENER-FECHA-SISTEMA/EVALUATE NO RECONOCE -
052700* NO DEBERIA OCURRIR NUNCA (ACCTBAT SOLO LLAMA A ESTE
052800* SUBPROGRAMA PARA CREATE/DELETE/LIST), PERO EL WHEN OTHER SE
052900* DEJA COMO RED DE SEGURIDAD PARA NO CAER SIN RESPUESTA SI
053000* ALGUN DIA SE AÑADE UNA ACCION NUEVA EN ACCTBAT SIN ACTUALIZAR
053100* ESTE EVALUATE A LA VEZ.
053200*
053300 RESPUESTA-ERROR-INTERNO.
053400     ADD 1 TO NUM-RESPUESTAS.
053500     SET RESPUESTA-IDX TO NUM-RESPUESTAS.
053600     MOVE PET-ACCION TO RESPUESTA-ACCION (RESPUESTA-IDX).
053700     MOVE "ER" TO RESPUESTA-ESTADO (RESPUESTA-IDX).
053800     MOVE "INTERNAL_SERVER_ERROR"
053900         TO RESPUESTA-CODIGO (RESPUESTA-IDX).
054000     MOVE SPACES TO RESPUESTA-DETALLE (RESPUESTA-IDX).
054100 RESPUESTA-ERROR-INTERNO-EXIT.
054200     EXIT.
